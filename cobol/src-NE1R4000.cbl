000010      ******************************************************************
000020      * Program name:    NE1R4000.                                    *
000030      * Original author: M. ESCALONA.                                  *
000040      *                                                                *
000050      * Maintenence Log                                                *
000060      * Date       Author        Maintenance Requirement.              *
000070      * ---------- ------------  -------------------------------------*
000080      * 06/09/1994 M.ESCALONA   INITIAL VERSION. EXTRAE EL INTERCEPTO  *
000090      *                         GLOBAL DE CADA MODELO DEL LOG DE LA    *
000100      *                         CORRIDA DE SCORING (NE1R-58).          *
000110      * 19/02/1999 M.ESCALONA   Y2K: SIN IMPACTO, NO SE MANEJAN        *
000120      *                         FECHAS EN ESTE PROGRAMA.                *
000130      * 03/10/2015 J.CASTELAR   CORREGIDA LA RUTINA DE CONVERSION      *
000140      *                         NUMERICA PARA ACEPTAR INTERCEPTOS      *
000150      *                         NEGATIVOS (NE1R-98).                   *
000152      * 14/02/2024 D.QUIROGA    CORREGIDO EL REESCANEO: EL RENGLON      *
000154      *                         ADELANTADO QUE NO CONFIRMABA FIN DE     *
000156      *                         CORRIDA SE PERDIA SIN VOLVER A          *
000158      *                         PROBARLO COMO POSIBLE INTERCEPTO        *
000159      *                         (NE1R-131).                            *
000160      ******************************************************************
000170      *                                                                *
000180      *          I D E N T I F I C A T I O N  D I V I S I O N          *
000190      *                                                                *
000200      ******************************************************************
000210       IDENTIFICATION DIVISION.
000220       PROGRAM-ID.  NE1R4000.
000230       AUTHOR. M. ESCALONA.
000240       INSTALLATION. NEORIS - IBM Z/OS.
000250       DATE-WRITTEN. 06/09/1994.
000260       DATE-COMPILED.
000270       SECURITY. CONFIDENTIAL.
000280      ******************************************************************
000290      *                                                                *
000300      * DESCRIPCION: RECORRE EL LOG DE UNA CORRIDA DE SCORING BUSCANDO  *
000310      * LOS RENGLONES DE INTERCEPTO GLOBAL DE LA FACTORIZACION          *
000320      * MATRICIAL.  UN INTERCEPTO SOLO SE REPORTA CUANDO EL RENGLON     *
000330      * SIGUIENTE ES EL RENGLON DE FIN DE CORRIDA DE ESE MODELO, DEL    *
000340      * CUAL SE EXTRAE TAMBIEN EL NOMBRE DEL MODELO.                   *
000350      *                                                                *
000360      ******************************************************************
000370      *                                                                *
000380      *             E N V I R O N M E N T   D I V I S I O N            *
000390      *                                                                *
000400      ******************************************************************
000410       ENVIRONMENT DIVISION.
000420
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000460                  OFF STATUS IS SW-TRAZA-INACTIVA.
000470
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500
000510           SELECT PARM-CARD        ASSIGN      TO PARMCARD
000520                                   ORGANIZATION IS LINE SEQUENTIAL
000530                                   FILE STATUS  IS WS-FILE-STATUS.
000540
000550           SELECT RUN-LOG          ASSIGN      TO RUNLOG
000560                                   ORGANIZATION IS LINE SEQUENTIAL
000570                                   FILE STATUS  IS WS-FILE-STATUS.
000580
000590           SELECT INTERCEPT-REPORT ASSIGN      TO INTRPT
000600                                   ORGANIZATION IS LINE SEQUENTIAL
000610                                   FILE STATUS  IS WS-FILE-STATUS.
000620      ******************************************************************
000630      *                                                                *
000640      *                      D A T A   D I V I S I O N                 *
000650      *                                                                *
000660      ******************************************************************
000670       DATA DIVISION.
000680       FILE SECTION.
000690
000700       FD  PARM-CARD
000710           RECORDING MODE IS F
000720           RECORD CONTAINS 21 CHARACTERS.
000730       01  REG-PARM-CARD.
000740           05  PARM-ETIQUETA-CORRIDA     PIC X(20).
000750           05  FILLER                    PIC X(01).
000760       01  REG-PARM-CARD-R REDEFINES REG-PARM-CARD.
000770           05  PARM-CARD-COMPLETA        PIC X(21).
000780
000790       FD  RUN-LOG
000800           RECORDING MODE IS F
000810           RECORD CONTAINS 132 CHARACTERS.
000820       01  REG-RUN-LOG                   PIC X(132).
000830
000840       FD  INTERCEPT-REPORT
000850           RECORDING MODE IS F
000860           RECORD CONTAINS 132 CHARACTERS.
000870       01  REG-INTERCEPT-REPORT.
000880           05  RPT-LINEA                 PIC X(120).
000890           05  FILLER                    PIC X(12).
000900
000910       WORKING-STORAGE SECTION.
000920      *****************************************************************
000930      *                    DEFINICION DE SWITCHES                     *
000940      *****************************************************************
000950       01  SW-SWITCHES.
000960           05  WS-FILE-STATUS            PIC X(02) VALUE SPACE.
000970               88  FS-88-OK                        VALUE '00'.
000980           05  SW-FIN-LOG                PIC X(01) VALUE 'N'.
000990               88  FIN-LOG                         VALUE 'S'.
001000           05  SW-FIN-LOOKAHEAD          PIC X(01) VALUE 'N'.
001010               88  FIN-LOOKAHEAD                   VALUE 'S'.
001012           05  SW-INTCPT-CONFIRMADO      PIC X(01) VALUE 'N'.
001014               88  INTCPT-CONFIRMADO               VALUE 'S'.
001020           05  FILLER                    PIC X(01).
001030
001040      *****************************************************************
001050      *                 MARCAS DE TEXTO DEL LOG                       *
001060      *****************************************************************
001070       01  CT-MARCAS.
001080           05  CT-MARCA-INTERCEPTO       PIC X(53) VALUE
001090               'INFO:birdwatch.matrix_factorization:Global Intercept:'.
001100           05  CT-MARCA-MODELO-PREFIJO   PIC X(24) VALUE
001110               'INFO:birdwatch.scorer:MF'.
001120           05  CT-MARCA-MODELO-SUFIJO    PIC X(43) VALUE
001130               ' Final helpfulness-filtered MF elapsed time'.
001140           05  FILLER                    PIC X(02).
001150
001160      *****************************************************************
001170      *        UN CARACTER, REDEFINIDO COMO UN DIGITO NUMERICO,        *
001180      *        PARA LA RUTINA DE CONVERSION DE TEXTO A NUMERO.         *
001190      *****************************************************************
001200       01  WS-UN-CARACTER                PIC X(01).
001210       01  WS-UN-DIGITO REDEFINES WS-UN-CARACTER
001220                                      PIC 9(01).
001230
001240       01  WS-LINEAS.
001250           05  WS-LINEA-ACTUAL           PIC X(132).
001260           05  WS-LINEA-SIGUIENTE        PIC X(132).
001265           05  FILLER                    PIC X(02).
001270
001280       01  WS-VARIABLES.
001290           05  WS-POS                    PIC 9(03) COMP VALUE ZERO.
001300           05  WS-POS-SUFIJO             PIC 9(03) COMP VALUE ZERO.
001310           05  WS-LARGO-MODELO           PIC 9(03) COMP VALUE ZERO.
001320           05  WS-CONT-FRACC             PIC 9(01) COMP VALUE ZERO.
001330           05  WS-ACUM-ENTERO            PIC 9(07) COMP VALUE ZERO.
001340           05  WS-ACUM-FRACC             PIC 9(07) COMP VALUE ZERO.
001350           05  WS-ES-NEGATIVO            PIC X(01) VALUE 'N'.
001360               88  ES-NEGATIVO                     VALUE 'S'.
001370           05  FILLER                    PIC X(02).
001380
001390       01  WS-VALOR-ALFA                 PIC X(40) VALUE SPACES.
001400       01  WS-VALOR-NUMERICO             PIC S9(07)V9(06).
001410       01  WS-MODELO                     PIC X(60) VALUE SPACES.
001420
001430       01  WS-LINEA-RESULTADO.
001440           05  WS-LR-MODELO              PIC X(60).
001450           05  WS-LR-TEXTO               PIC X(12) VALUE
001460               ' intercept: '.
001470           05  WS-LR-VALOR               PIC -9(07).9(06).
001480           05  FILLER                    PIC X(33).
001490
001500      *****************************************************************
001510      *                    DEFINICION DE CONTADORES                   *
001520      *****************************************************************
001530       01  CN-CONTADORES.
001540           05  CN-LINEAS-LEIDAS             PIC 9(07) COMP VALUE ZERO.
001550           05  CN-INTERCEPTOS-ENCONTRADOS   PIC 9(07) COMP VALUE ZERO.
001560           05  CN-INTERCEPTOS-CONFIRMADOS   PIC 9(07) COMP VALUE ZERO.
001570           05  FILLER                    PIC X(02).
001580
001590      *****************************************************************
001600      *  AREA DE DIAGNOSTICO PARA VOLCADOS DE CONSOLA (VER NE1R-98):   *
001610      *  MUESTRA EL ULTIMO VALOR DE INTERCEPTO CONVERTIDO, PARA        *
001620      *  SOPORTE DE PRODUCCION.                                        *
001630      *****************************************************************
001640       01  WS-AREA-DIAGNOSTICO.
001650           05  WS-DIAG-VALOR             PIC S9(07)V9(06).
001660           05  FILLER                    PIC X(02).
001670       01  WS-AREA-DIAGNOSTICO-R REDEFINES WS-AREA-DIAGNOSTICO.
001680           05  WS-DIAG-ALFA              PIC X(09).
001690
001700       01  WS-LINEA-DISPLAY              PIC X(120) VALUE SPACES.
001710
001720      ******************************************************************
001730      *                                                                *
001740      *              P R O C E D U R E   D I V I S I O N               *
001750      *                                                                *
001760      ******************************************************************
001770       PROCEDURE DIVISION.
001780      *****************************************************************
001790      *                        0000-MAINLINE                          *
001800      *****************************************************************
001810       0000-MAINLINE.
001820
001830           PERFORM 1000-INICIO
001840              THRU 1000-INICIO-EXIT
001850
001860           PERFORM 2000-PROCESO
001870              THRU 2000-PROCESO-EXIT
001880
001890           PERFORM 3000-FIN.
001900
001910      *****************************************************************
001920      *                           1000-INICIO                         *
001930      *****************************************************************
001940       1000-INICIO.
001950
001960           OPEN INPUT  PARM-CARD
001970           IF FS-88-OK
001980              READ PARM-CARD
001990                  AT END
002000                  MOVE SPACES TO PARM-ETIQUETA-CORRIDA
002010              END-READ
002020              CLOSE PARM-CARD
002030           ELSE
002040              MOVE SPACES TO PARM-ETIQUETA-CORRIDA
002050           END-IF
002060
002070           OPEN INPUT  RUN-LOG
002080           IF NOT FS-88-OK
002090              DISPLAY 'ERROR OPEN RUN-LOG CODE: ' WS-FILE-STATUS
002100              PERFORM 3000-FIN
002110           END-IF
002120
002130           OPEN OUTPUT INTERCEPT-REPORT
002140           IF NOT FS-88-OK
002150              DISPLAY 'ERROR OPEN INTERCEPT-REPORT CODE: ' WS-FILE-STATUS
002160              PERFORM 3000-FIN
002170           END-IF
002180
002182           IF SW-TRAZA-ACTIVA
002184              DISPLAY 'NE1R4000 - UPSI-0 ACTIVA: TRAZA EXTENDIDA'
002186           END-IF
002188
002189           MOVE SPACES TO WS-LINEA-DISPLAY
002190           STRING 'NE1R4000 - CORRIDA: ' DELIMITED BY SIZE
002191                  PARM-ETIQUETA-CORRIDA  DELIMITED BY SIZE
002192             INTO WS-LINEA-DISPLAY
002193           END-STRING
002194           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
002195           WRITE REG-INTERCEPT-REPORT
002196
002197           PERFORM 2400-LEE-LINEA
002200              THRU 2400-LEE-LINEA-EXIT
002210              .
002220       1000-INICIO-EXIT.
002230           EXIT.
002240
002250      *****************************************************************
002260      *                           2000-PROCESO                        *
002270      *****************************************************************
002280       2000-PROCESO.
002290
002300           PERFORM 2010-PROCESA-UNA-LINEA
002310              THRU 2010-PROCESA-UNA-LINEA-EXIT
002320              UNTIL FIN-LOG
002330              .
002340       2000-PROCESO-EXIT.
002350           EXIT.
002360
002370       2010-PROCESA-UNA-LINEA.
002380
002390           IF WS-LINEA-ACTUAL(1:53) = CT-MARCA-INTERCEPTO
002400              PERFORM 2100-PROCESA-INTERCEPTO
002410                 THRU 2100-PROCESA-INTERCEPTO-EXIT
002420           ELSE
002430              PERFORM 2400-LEE-LINEA
002440                 THRU 2400-LEE-LINEA-EXIT
002450           END-IF
002460              .
002470       2010-PROCESA-UNA-LINEA-EXIT.
002480           EXIT.
002490
002500      *****************************************************************
002510      *                  2100-PROCESA-INTERCEPTO                      *
002520      * EXTRAE EL VALOR DEL INTERCEPTO Y MIRA UN RENGLON ADELANTE      *
002530      * (LOOKAHEAD) PARA CONFIRMAR QUE ES EL FIN DE CORRIDA DE UN      *
002540      * MODELO, ANTES DE REPORTARLO (VER NE1R-58).                     *
002542      * 14/02/2024 D.QUIROGA: SI EL RENGLON ADELANTADO NO CONFIRMA UN  *
002544      * FIN DE CORRIDA, ESE MISMO RENGLON PASA A SER EL RENGLON ACTUAL *
002546      * Y SE REEVALUA COMO POSIBLE INTERCEPTO (ANTES SE DESCARTABA SIN *
002548      * PROBARLO, PERDIENDO INTERCEPTOS CONSECUTIVOS) (NE1R-131).      *
002550      *****************************************************************
002560       2100-PROCESA-INTERCEPTO.
002570
002580           ADD 1 TO CN-INTERCEPTOS-ENCONTRADOS
002590           MOVE WS-LINEA-ACTUAL(54:79) TO WS-VALOR-ALFA
002600
002610           PERFORM 2110-CONVIERTE-VALOR
002620              THRU 2110-CONVIERTE-VALOR-EXIT
002630
002640           MOVE WS-VALOR-NUMERICO TO WS-DIAG-VALOR
002650
002660           MOVE 'N' TO SW-FIN-LOOKAHEAD
002662           MOVE 'N' TO SW-INTCPT-CONFIRMADO
002670           PERFORM 2410-LEE-LINEA-SIGUIENTE
002680              THRU 2410-LEE-LINEA-SIGUIENTE-EXIT
002690
002700           IF NOT FIN-LOOKAHEAD
002710              PERFORM 2200-CONFIRMA-MODELO
002720                 THRU 2200-CONFIRMA-MODELO-EXIT
002730           END-IF
002732
002734           IF INTCPT-CONFIRMADO
002736              PERFORM 2400-LEE-LINEA
002738                 THRU 2400-LEE-LINEA-EXIT
002740           ELSE
002742              IF FIN-LOOKAHEAD
002744                 SET FIN-LOG TO TRUE
002746              ELSE
002748                 MOVE WS-LINEA-SIGUIENTE TO WS-LINEA-ACTUAL
002749              END-IF
002750           END-IF
002751           .
002752       2100-PROCESA-INTERCEPTO-EXIT.
002760           EXIT.
002770
002780      *****************************************************************
002790      *             2110-CONVIERTE-VALOR / 2111-2114                  *
002800      * CONVIERTE EL TEXTO DEL INTERCEPTO (SIGNO, ENTERO, PUNTO Y      *
002810      * FRACCION) A WS-VALOR-NUMERICO, SIN USAR FUNCIONES INTRINSECAS. *
002820      *****************************************************************
002830       2110-CONVIERTE-VALOR.
002840
002850           MOVE ZERO TO WS-ACUM-ENTERO
002860           MOVE ZERO TO WS-ACUM-FRACC
002870           MOVE ZERO TO WS-CONT-FRACC
002880           MOVE 'N'  TO WS-ES-NEGATIVO
002890           MOVE 1    TO WS-POS
002900
002910           PERFORM 2111-SALTA-ESPACIOS
002920              THRU 2111-SALTA-ESPACIOS-EXIT
002930              UNTIL WS-VALOR-ALFA(WS-POS:1) NOT = SPACE
002940                 OR WS-POS > 40
002950
002960           IF WS-VALOR-ALFA(WS-POS:1) = '-'
002970              MOVE 'S' TO WS-ES-NEGATIVO
002980              ADD 1 TO WS-POS
002990           ELSE
003000              IF WS-VALOR-ALFA(WS-POS:1) = '+'
003010                 ADD 1 TO WS-POS
003020              END-IF
003030           END-IF
003040
003050           PERFORM 2112-ACUMULA-ENTERO
003060              THRU 2112-ACUMULA-ENTERO-EXIT
003070              UNTIL WS-POS > 40
003080                 OR WS-VALOR-ALFA(WS-POS:1) = '.'
003090                 OR WS-VALOR-ALFA(WS-POS:1) = SPACE
003100
003110           IF WS-POS <= 40
003120              IF WS-VALOR-ALFA(WS-POS:1) = '.'
003130                 ADD 1 TO WS-POS
003140                 PERFORM 2113-ACUMULA-FRACCION
003150                    THRU 2113-ACUMULA-FRACCION-EXIT
003160                    UNTIL WS-POS > 40
003170                       OR WS-VALOR-ALFA(WS-POS:1) = SPACE
003180                       OR WS-CONT-FRACC >= 6
003190              END-IF
003200           END-IF
003210
003220           PERFORM 2114-COMPLETA-FRACCION
003230              THRU 2114-COMPLETA-FRACCION-EXIT
003240              UNTIL WS-CONT-FRACC >= 6
003250
003260           COMPUTE WS-VALOR-NUMERICO ROUNDED =
003270                   WS-ACUM-ENTERO + (WS-ACUM-FRACC / 1000000)
003280
003290           IF ES-NEGATIVO
003300              COMPUTE WS-VALOR-NUMERICO = WS-VALOR-NUMERICO * -1
003310           END-IF
003320           .
003330       2110-CONVIERTE-VALOR-EXIT.
003340           EXIT.
003350
003360       2111-SALTA-ESPACIOS.
003370
003380           ADD 1 TO WS-POS
003390           .
003400       2111-SALTA-ESPACIOS-EXIT.
003410           EXIT.
003420
003430       2112-ACUMULA-ENTERO.
003440
003450           MOVE WS-VALOR-ALFA(WS-POS:1) TO WS-UN-CARACTER
003460           COMPUTE WS-ACUM-ENTERO = WS-ACUM-ENTERO * 10 + WS-UN-DIGITO
003470           ADD 1 TO WS-POS
003480           .
003490       2112-ACUMULA-ENTERO-EXIT.
003500           EXIT.
003510
003520       2113-ACUMULA-FRACCION.
003530
003540           MOVE WS-VALOR-ALFA(WS-POS:1) TO WS-UN-CARACTER
003550           COMPUTE WS-ACUM-FRACC = WS-ACUM-FRACC * 10 + WS-UN-DIGITO
003560           ADD 1 TO WS-CONT-FRACC
003570           ADD 1 TO WS-POS
003580           .
003590       2113-ACUMULA-FRACCION-EXIT.
003600           EXIT.
003610
003620       2114-COMPLETA-FRACCION.
003630
003640           COMPUTE WS-ACUM-FRACC = WS-ACUM-FRACC * 10
003650           ADD 1 TO WS-CONT-FRACC
003660           .
003670       2114-COMPLETA-FRACCION-EXIT.
003680           EXIT.
003690
003700      *****************************************************************
003710      *                   2200-CONFIRMA-MODELO                        *
003720      *****************************************************************
003730       2200-CONFIRMA-MODELO.
003740
003750           IF WS-LINEA-SIGUIENTE(1:24) = CT-MARCA-MODELO-PREFIJO
003760              PERFORM 2210-BUSCA-SUFIJO-MODELO
003770                 THRU 2210-BUSCA-SUFIJO-MODELO-EXIT
003780              IF WS-POS-SUFIJO <= 90
003790                 COMPUTE WS-LARGO-MODELO = WS-POS-SUFIJO - 25
003800                 IF WS-LARGO-MODELO > 0
003810                    MOVE WS-LINEA-SIGUIENTE(25:WS-LARGO-MODELO)
003820                      TO WS-MODELO
003830                    ADD 1 TO CN-INTERCEPTOS-CONFIRMADOS
003832                    SET INTCPT-CONFIRMADO TO TRUE
003840                    PERFORM 2300-IMPRIME-INTERCEPTO
003850                       THRU 2300-IMPRIME-INTERCEPTO-EXIT
003860                 END-IF
003870              END-IF
003880           END-IF
003890           .
003900       2200-CONFIRMA-MODELO-EXIT.
003910           EXIT.
003920
003930       2210-BUSCA-SUFIJO-MODELO.
003940
003950           PERFORM 2211-COMPARA-POSICION
003960              THRU 2211-COMPARA-POSICION-EXIT
003970              VARYING WS-POS-SUFIJO FROM 25 BY 1
003980              UNTIL WS-POS-SUFIJO > 90
003990                 OR WS-LINEA-SIGUIENTE(WS-POS-SUFIJO:43)
004000                       = CT-MARCA-MODELO-SUFIJO
004010           .
004020       2210-BUSCA-SUFIJO-MODELO-EXIT.
004030           EXIT.
004040
004050       2211-COMPARA-POSICION.
004060
004070           CONTINUE
004080           .
004090       2211-COMPARA-POSICION-EXIT.
004100           EXIT.
004110
004120      *****************************************************************
004130      *                   2300-IMPRIME-INTERCEPTO                     *
004140      *****************************************************************
004150       2300-IMPRIME-INTERCEPTO.
004160
004170           MOVE SPACES        TO WS-LINEA-RESULTADO
004180           MOVE WS-MODELO     TO WS-LR-MODELO
004190           MOVE WS-VALOR-NUMERICO TO WS-LR-VALOR
004200
004210           MOVE WS-LINEA-RESULTADO TO RPT-LINEA
004220           WRITE REG-INTERCEPT-REPORT
004230           .
004240       2300-IMPRIME-INTERCEPTO-EXIT.
004250           EXIT.
004260
004270      *****************************************************************
004280      *                    2400-LEE-LINEA                              *
004290      *****************************************************************
004300       2400-LEE-LINEA.
004310
004320           READ RUN-LOG INTO WS-LINEA-ACTUAL
004330                AT END
004340                SET FIN-LOG                  TO TRUE
004350                NOT AT END
004360                ADD 1                        TO CN-LINEAS-LEIDAS
004370           END-READ
004380           .
004390       2400-LEE-LINEA-EXIT.
004400           EXIT.
004410
004420      *****************************************************************
004430      *                 2410-LEE-LINEA-SIGUIENTE                       *
004440      *****************************************************************
004450       2410-LEE-LINEA-SIGUIENTE.
004460
004470           READ RUN-LOG INTO WS-LINEA-SIGUIENTE
004480                AT END
004490                SET FIN-LOOKAHEAD            TO TRUE
004500                NOT AT END
004510                ADD 1                        TO CN-LINEAS-LEIDAS
004520           END-READ
004530           .
004540       2410-LEE-LINEA-SIGUIENTE-EXIT.
004550           EXIT.
004560
004570      *****************************************************************
004580      *                           3000-FIN                            *
004590      *****************************************************************
004600       3000-FIN.
004610
004620           DISPLAY 'LINEAS LEIDAS: '        CN-LINEAS-LEIDAS
004630           DISPLAY 'INTERCEPTOS ENCONTRADOS: '
004640                   CN-INTERCEPTOS-ENCONTRADOS
004650           DISPLAY 'INTERCEPTOS CONFIRMADOS: '
004660                   CN-INTERCEPTOS-CONFIRMADOS
004670
004680           CLOSE RUN-LOG
004690                 INTERCEPT-REPORT
004700
004710           STOP RUN.
