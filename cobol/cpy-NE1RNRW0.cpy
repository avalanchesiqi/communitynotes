000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RNRW0                                   *
000040*                                                                *
000050* DESCRIPCION:  REGISTRO CRUDO DE NOTA (NOTE-RAW) PARA EL         *
000060*               EXTRACTOR DE SUBMUESTRAS POR FECHA DE CORTE.     *
000070*               EL TEXTO DEL RESUMEN SE BLANQUEA EN LA SALIDA.   *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 148 POSICIONES.                          *
000120*           PREFIJO  : NRAW.                                    *
000130*                                                                *
000140* MAINTENENCE LOG                                                *
000150* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000160* ---------- ------------  ------------------------------------- *
000170* 03/03/1991 M.ESCALONA    INITIAL VERSION (NE1R-49).            *
000180* 14/01/1999 M.ESCALONA    Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000190******************************************************************
000200     05  NE1RNRW0.
000210         10  NRAW-NOTE-ID                  PIC 9(12).
000220         10  NRAW-CREATED-AT-MILLIS         PIC 9(13).
000230         10  NRAW-SUMMARY                  PIC X(80).
000240         10  NRAW-OTHER-DATA                PIC X(40).
000250         10  FILLER                        PIC X(03).
