000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RFPF0                                   *
000040*                                                                *
000050* DESCRIPCION:  RESULTADO DE LA CORRIDA DEL EVALUADOR DE FALSOS  *
000060*               POSITIVOS / FALSOS NEGATIVOS: CONTEOS DE LA      *
000070*               MATRIZ DE CONFUSION Y LAS CUATRO TASAS DERIVADAS.*
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 110 POSICIONES.                          *
000120*           PREFIJO  : FPFN.                                    *
000130*                                                                *
000140* MAINTENENCE LOG                                                *
000150* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000160* ---------- ------------  ------------------------------------- *
000170* 17/06/1988 L.BENAVIDEZ   INITIAL VERSION (NE1R-40).            *
000180* 22/02/1999 L.BENAVIDEZ   Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000190* 30/07/2004 D.QUIROGA     REVISION DE TASAS A 6 DECIMALES       *
000200*                          (NE1R-52).                            *
000210******************************************************************
000220     05  NE1RFPF0.
000230         10  FPFN-PARAMS                   PIC X(30).
000240         10  FPFN-RUN-NAME                 PIC X(20).
000250         10  FPFN-N-H                      PIC 9(07).
000260         10  FPFN-N-U                      PIC 9(07).
000270         10  FPFN-N-LH                     PIC 9(07).
000280         10  FPFN-N-LU                     PIC 9(07).
000290         10  FPFN-P-U-H                    PIC 9V9(06).
000300         10  FPFN-P-H-U                    PIC 9V9(06).
000310         10  FPFN-P-CAP-H-U                PIC 9V9(06).
000320         10  FPFN-P-CAP-U-H                PIC 9V9(06).
000330         10  FILLER                        PIC X(04).
