000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RSCN0                                   *
000040*                                                                *
000050* DESCRIPCION:  AREA DE SALIDA DEL MOTOR DE REGLAS -- ESTADO     *
000060*               FINAL DE LA NOTA, RASTRO DE REGLAS ACTIVAS Y     *
000070*               BANDERAS DE ESTADO PARA REPORTES POSTERIORES.    *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 246 POSICIONES.                          *
000120*           PREFIJO  : SCOR.                                    *
000130*                                                                *
000140* MAINTENENCE LOG                                                *
000150* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000160* ---------- ------------  ------------------------------------- *
000170* 04/11/1986 R.ALTAMIRANO  INITIAL VERSION (NE1R-36).            *
000180* 19/02/1999 R.ALTAMIRANO  Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000190* 11/03/2011 D.QUIROGA     AGREGADO SCOR-ACTIVE-FILTER-TAGS Y    *
000200*                          SCOR-UNLOCKED-STATUS (NE1R-63).       *
000210* 23/09/2015 M.ESCALONA    AGREGADO SCOR-UPDATED-STABLE-CRH-TS   *
000220*                          (NE1R-91).                            *
000230******************************************************************
000240     05  NE1RSCN0.
000250         10  SCOR-NOTE-ID                  PIC 9(12).
000260         10  SCOR-FINAL-STATUS             PIC X(03).
000270         10  SCOR-ACTIVE-RULES             PIC X(120).
000280         10  SCOR-DECIDED-BY               PIC X(30).
000290         10  SCOR-ACTIVE-FILTER-TAGS       PIC X(60).
000300         10  SCOR-UNLOCKED-STATUS          PIC X(03).
000310         10  SCOR-CRH-FLAG                 PIC X(01).
000320         10  SCOR-CRNH-FLAG                PIC X(01).
000330         10  SCOR-NMR-FLAG                 PIC X(01).
000340         10  SCOR-UPDATED-STABLE-CRH-TS    PIC S9(13).
000350         10  FILLER                        PIC X(02).
