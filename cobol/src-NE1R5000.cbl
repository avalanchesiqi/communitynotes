000010      ******************************************************************
000020      * Program name:    NE1R5000.                                    *
000030      * Original author: J. CASTELAR.                                  *
000040      *                                                                *
000050      * Maintenence Log                                                *
000060      * Date       Author        Maintenance Requirement.              *
000070      * ---------- ------------  -------------------------------------*
000080      * 14/02/1991 J.CASTELAR   INITIAL VERSION. EXTRACTOR DE LA       *
000090      *                         SUBMUESTRA DE PRUEBA (NOTAS, RATINGS,  *
000100      *                         HISTORIA DE ESTADO Y ENROLAMIENTO) A   *
000110      *                         PARTIR DE UNA FECHA DE CORTE (NE1R-49). *
000120      * 21/01/1999 J.CASTELAR   Y2K: LA FECHA DE CORTE SE RECIBE EN     *
000130      *                         FORMATO AAAA-MM-DD DE 4 DIGITOS DE     *
000140      *                         ANIO, SIN IMPACTO.                     *
000150      * 09/07/2009 D.QUIROGA    SI UN ARCHIVO DE ENTRADA VIENE VACIO,  *
000160      *                         LA CORRIDA ABORTA EN VEZ DE REPORTAR   *
000170      *                         UNA TASA FICTICIA (NE1R-71).           *
000180      ******************************************************************
000190      *                                                                *
000200      *          I D E N T I F I C A T I O N  D I V I S I O N          *
000210      *                                                                *
000220      ******************************************************************
000230       IDENTIFICATION DIVISION.
000240       PROGRAM-ID.  NE1R5000.
000250       AUTHOR. J. CASTELAR.
000260       INSTALLATION. NEORIS - IBM Z/OS.
000270       DATE-WRITTEN. 14/02/1991.
000280       DATE-COMPILED.
000290       SECURITY. CONFIDENTIAL.
000300      ******************************************************************
000310      *                                                                *
000320      * DESCRIPCION: A PARTIR DE UNA FECHA DE CORTE (AAAA-MM-DD)       *
000330      * CONVERTIDA A MILISEGUNDOS, EXTRAE UNA SUBMUESTRA DE PRUEBA:    *
000340      * NOTAS Y RATINGS ANTERIORES AL CORTE, UN UNICO REGISTRO DUMMY   *
000350      * DE HISTORIA DE ESTADO, Y UNA COPIA COMPLETA DEL ENROLAMIENTO   *
000360      * DE USUARIOS.  LOS RATINGS SE RECIBEN EN VARIOS ARCHIVOS QUE    *
000370      * SE PROCESAN EN EL ORDEN EN QUE EL JCL LOS ASIGNA (ORDEN DE     *
000380      * NOMBRE DE ARCHIVO).                                            *
000390      *                                                                *
000400      ******************************************************************
000410      *                                                                *
000420      *             E N V I R O N M E N T   D I V I S I O N            *
000430      *                                                                *
000440      ******************************************************************
000450       ENVIRONMENT DIVISION.
000460
000470       CONFIGURATION SECTION.
000480       SPECIAL-NAMES.
000490           UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000500                  OFF STATUS IS SW-TRAZA-INACTIVA.
000510
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540
000550           SELECT PARM-CARD             ASSIGN      TO PARMCARD
000560                                        ORGANIZATION IS LINE SEQUENTIAL
000570                                        FILE STATUS  IS WS-FILE-STATUS.
000580
000590           SELECT NOTE-RAW              ASSIGN      TO NOTERAW
000600                                        ORGANIZATION IS LINE SEQUENTIAL
000610                                        FILE STATUS  IS WS-FILE-STATUS.
000620
000630           SELECT RATING-FILE-1         ASSIGN      TO RATNG01
000640                                        ORGANIZATION IS LINE SEQUENTIAL
000650                                        FILE STATUS  IS WS-FILE-STATUS.
000660
000670           SELECT RATING-FILE-2         ASSIGN      TO RATNG02
000680                                        ORGANIZATION IS LINE SEQUENTIAL
000690                                        FILE STATUS  IS WS-FILE-STATUS.
000700
000710           SELECT RATING-FILE-3         ASSIGN      TO RATNG03
000720                                        ORGANIZATION IS LINE SEQUENTIAL
000730                                        FILE STATUS  IS WS-FILE-STATUS.
000740
000750           SELECT STATUS-HISTORY-RAW    ASSIGN      TO NSTHIST
000760                                        ORGANIZATION IS LINE SEQUENTIAL
000770                                        FILE STATUS  IS WS-FILE-STATUS.
000780
000790           SELECT USER-ENROLLMENT-RAW   ASSIGN      TO USRENRL
000800                                        ORGANIZATION IS LINE SEQUENTIAL
000810                                        FILE STATUS  IS WS-FILE-STATUS.
000820
000830           SELECT TINY-NOTES            ASSIGN      TO TNYNOTE
000840                                        ORGANIZATION IS LINE SEQUENTIAL
000850                                        FILE STATUS  IS WS-FILE-STATUS.
000860
000870           SELECT TINY-RATINGS          ASSIGN      TO TNYRTNG
000880                                        ORGANIZATION IS LINE SEQUENTIAL
000890                                        FILE STATUS  IS WS-FILE-STATUS.
000900
000910           SELECT TINY-STATUS-HISTORY   ASSIGN      TO TNYNSTH
000920                                        ORGANIZATION IS LINE SEQUENTIAL
000930                                        FILE STATUS  IS WS-FILE-STATUS.
000940
000950           SELECT USER-ENROLLMENT-OUT   ASSIGN      TO USRENOU
000960                                        ORGANIZATION IS LINE SEQUENTIAL
000970                                        FILE STATUS  IS WS-FILE-STATUS.
000980      ******************************************************************
000990      *                                                                *
001000      *                      D A T A   D I V I S I O N                 *
001010      *                                                                *
001020      ******************************************************************
001030       DATA DIVISION.
001040       FILE SECTION.
001050
001060       FD  PARM-CARD
001070           RECORDING MODE IS F
001080           RECORD CONTAINS 20 CHARACTERS.
001090       01  REG-PARM-CARD.
001100           05  PARM-FECHA-CORTE          PIC X(10).
001110           05  PARM-NUM-ARCH-RATING      PIC 9(01).
001120           05  FILLER                    PIC X(09).
001130       01  REG-PARM-CARD-R REDEFINES REG-PARM-CARD.
001140           05  PARM-FC-ANIO              PIC 9(04).
001150           05  FILLER                    PIC X(01).
001160           05  PARM-FC-MES               PIC 9(02).
001170           05  FILLER                    PIC X(01).
001180           05  PARM-FC-DIA               PIC 9(02).
001190           05  FILLER                    PIC X(10).
001200
001210       FD  NOTE-RAW
001220           RECORDING MODE IS F
001230           RECORD CONTAINS 148 CHARACTERS.
001240           COPY NE1RNRW0 REPLACING ==NE1RNRW0== BY ==REG-NOTE-RAW==.
001250
001260       FD  RATING-FILE-1
001270           RECORDING MODE IS F
001280           RECORD CONTAINS 68 CHARACTERS.
001290           COPY NE1RGRW0 REPLACING ==NE1RGRW0== BY ==REG-RATING-1==
001300                 ==GRAW-ID== BY ==RAT1-ID==
001310                 ==GRAW-CREATED-AT-MILLIS== BY ==RAT1-CREATED-AT-MILLIS==
001320                 ==GRAW-OTHER-DATA== BY ==RAT1-OTHER-DATA==.
001330
001340       FD  RATING-FILE-2
001350           RECORDING MODE IS F
001360           RECORD CONTAINS 68 CHARACTERS.
001370           COPY NE1RGRW0 REPLACING ==NE1RGRW0== BY ==REG-RATING-2==
001380                 ==GRAW-ID== BY ==RAT2-ID==
001390                 ==GRAW-CREATED-AT-MILLIS== BY ==RAT2-CREATED-AT-MILLIS==
001400                 ==GRAW-OTHER-DATA== BY ==RAT2-OTHER-DATA==.
001410
001420       FD  RATING-FILE-3
001430           RECORDING MODE IS F
001440           RECORD CONTAINS 68 CHARACTERS.
001450           COPY NE1RGRW0 REPLACING ==NE1RGRW0== BY ==REG-RATING-3==
001460                 ==GRAW-ID== BY ==RAT3-ID==
001470                 ==GRAW-CREATED-AT-MILLIS== BY ==RAT3-CREATED-AT-MILLIS==
001480                 ==GRAW-OTHER-DATA== BY ==RAT3-OTHER-DATA==.
001490
001500       FD  STATUS-HISTORY-RAW
001510           RECORDING MODE IS F
001520           RECORD CONTAINS 68 CHARACTERS.
001530           COPY NE1RGRW0 REPLACING
001535                 ==NE1RGRW0== BY ==REG-STATUS-HISTORY-RAW==
001540                 ==GRAW-ID== BY ==HRAW-ID==
001550                 ==GRAW-CREATED-AT-MILLIS== BY ==HRAW-CREATED-AT-MILLIS==
001560                 ==GRAW-OTHER-DATA== BY ==HRAW-OTHER-DATA==.
001570
001580       FD  USER-ENROLLMENT-RAW
001590           RECORDING MODE IS F
001600           RECORD CONTAINS 68 CHARACTERS.
001610           COPY NE1RGRW0 REPLACING
001615                 ==NE1RGRW0== BY ==REG-USER-ENROLLMENT-RAW==
001620                 ==GRAW-ID== BY ==URAW-ID==
001630                 ==GRAW-CREATED-AT-MILLIS== BY ==URAW-CREATED-AT-MILLIS==
001640                 ==GRAW-OTHER-DATA== BY ==URAW-OTHER-DATA==.
001650
001660       FD  TINY-NOTES
001670           RECORDING MODE IS F
001680           RECORD CONTAINS 148 CHARACTERS.
001690           COPY NE1RNRW0 REPLACING ==NE1RNRW0== BY ==REG-TINY-NOTES==
001700                 ==NRAW-NOTE-ID== BY ==NOUT-NOTE-ID==
001710                 ==NRAW-CREATED-AT-MILLIS== BY ==NOUT-CREATED-AT-MILLIS==
001720                 ==NRAW-SUMMARY== BY ==NOUT-SUMMARY==
001730                 ==NRAW-OTHER-DATA== BY ==NOUT-OTHER-DATA==.
001740
001750       FD  TINY-RATINGS
001760           RECORDING MODE IS F
001770           RECORD CONTAINS 68 CHARACTERS.
001780           COPY NE1RGRW0 REPLACING ==NE1RGRW0== BY ==REG-TINY-RATINGS==
001790                 ==GRAW-ID== BY ==ROUT-ID==
001800                 ==GRAW-CREATED-AT-MILLIS== BY ==ROUT-CREATED-AT-MILLIS==
001810                 ==GRAW-OTHER-DATA== BY ==ROUT-OTHER-DATA==.
001820
001830       FD  TINY-STATUS-HISTORY
001840           RECORDING MODE IS F
001850           RECORD CONTAINS 68 CHARACTERS.
001860           COPY NE1RGRW0 REPLACING
001865                 ==NE1RGRW0== BY ==REG-TINY-STATUS-HISTORY==
001870                 ==GRAW-ID== BY ==HOUT-ID==
001880                 ==GRAW-CREATED-AT-MILLIS== BY ==HOUT-CREATED-AT-MILLIS==
001890                 ==GRAW-OTHER-DATA== BY ==HOUT-OTHER-DATA==.
001900
001910       FD  USER-ENROLLMENT-OUT
001920           RECORDING MODE IS F
001930           RECORD CONTAINS 68 CHARACTERS.
001940           COPY NE1RGRW0 REPLACING
001945                 ==NE1RGRW0== BY ==REG-USER-ENROLLMENT-OUT==
001950                 ==GRAW-ID== BY ==UOUT-ID==
001960                 ==GRAW-CREATED-AT-MILLIS== BY ==UOUT-CREATED-AT-MILLIS==
001970                 ==GRAW-OTHER-DATA== BY ==UOUT-OTHER-DATA==.
001980
001990       WORKING-STORAGE SECTION.
002000      *****************************************************************
002010      *                    DEFINICION DE SWITCHES                     *
002020      *****************************************************************
002030       01  SW-SWITCHES.
002040           05  WS-FILE-STATUS            PIC X(02) VALUE SPACE.
002050               88  FS-88-OK                        VALUE '00'.
002060           05  SW-FIN-NOTAS              PIC X(01) VALUE 'N'.
002070               88  FIN-NOTAS                       VALUE 'S'.
002080           05  SW-FIN-RATING-1           PIC X(01) VALUE 'N'.
002090               88  FIN-RATING-1                    VALUE 'S'.
002100           05  SW-FIN-RATING-2           PIC X(01) VALUE 'N'.
002110               88  FIN-RATING-2                    VALUE 'S'.
002120           05  SW-FIN-RATING-3           PIC X(01) VALUE 'N'.
002130               88  FIN-RATING-3                    VALUE 'S'.
002140           05  SW-FIN-USUARIOS           PIC X(01) VALUE 'N'.
002150               88  FIN-USUARIOS                    VALUE 'S'.
002160           05  FILLER                    PIC X(01).
002170
002180      *****************************************************************
002190      *     AREA DE TRABAJO PARA UN REGISTRO DE RATING, COMUN A LOS    *
002200      *     TRES ARCHIVOS DE ENTRADA (EVITA REPETIR EL MOVE/WRITE).    *
002210      *****************************************************************
002220       01  WS-RATING-TRABAJO.
002230           05  WS-RT-ID                  PIC 9(12).
002240           05  WS-RT-CREATED-AT-MILLIS   PIC 9(13).
002250           05  WS-RT-OTHER-DATA          PIC X(40).
002260           05  FILLER                    PIC X(03).
002270       01  WS-RATING-TRABAJO-R REDEFINES WS-RATING-TRABAJO.
002280           05  WS-RT-ALFA                PIC X(68).
002290
002300      *****************************************************************
002310      *          CALCULO DE LA FECHA DE CORTE EN MILISEGUNDOS          *
002320      *          (ALGORITMO DE DIA JULIANO, SIN FUNCIONES              *
002330      *          INTRINSECAS, BASE 01/01/1970).                        *
002340      *****************************************************************
002350       01  WS-FECHA-CALC.
002360           05  WS-FC-A                   PIC S9(07) COMP VALUE ZERO.
002370           05  WS-FC-Y                   PIC S9(07) COMP VALUE ZERO.
002380           05  WS-FC-M                   PIC S9(07) COMP VALUE ZERO.
002390           05  WS-FC-JDN                 PIC S9(09) COMP VALUE ZERO.
002400           05  WS-FC-DIAS-EPOCA          PIC S9(09) COMP VALUE ZERO.
002410           05  FILLER                    PIC X(02).
002420
002430       01  WS-CORTE-MILLIS               PIC S9(15) COMP VALUE ZERO.
002440
002450      *****************************************************************
002460      *                    DEFINICION DE CONTADORES                   *
002470      *****************************************************************
002480       01  CN-CONTADORES.
002490           05  CN-NOTAS-TOTAL            PIC 9(07) COMP VALUE ZERO.
002500           05  CN-NOTAS-RETENIDAS        PIC 9(07) COMP VALUE ZERO.
002510           05  CN-RATINGS-TOTAL-GRAL     PIC 9(07) COMP VALUE ZERO.
002520           05  CN-RATINGS-RETEN-GRAL     PIC 9(07) COMP VALUE ZERO.
002530           05  CN-HISTORIA-TOTAL         PIC 9(07) COMP VALUE ZERO.
002540           05  CN-USUARIOS-TOTAL         PIC 9(07) COMP VALUE ZERO.
002550           05  FILLER                    PIC X(02).
002560
002570       01  WS-VARIABLES.
002580           05  WS-RAT-TOTAL              PIC 9(07) COMP VALUE ZERO.
002590           05  WS-RAT-RETENIDOS          PIC 9(07) COMP VALUE ZERO.
002600           05  WS-NUMERADOR              PIC 9(09) COMP VALUE ZERO.
002610           05  WS-DENOMINADOR            PIC 9(09) COMP VALUE ZERO.
002620           05  FILLER                    PIC X(02).
002630
002640       01  WS-TASA-RESULT                PIC 9(03)V9(02).
002650
002660      *****************************************************************
002670      *  AREA DE DIAGNOSTICO PARA VOLCADOS DE CONSOLA, PARA SOPORTE    *
002680      *  DE PRODUCCION (VER NE1R-71).                                  *
002690      *****************************************************************
002700       01  WS-AREA-DIAGNOSTICO.
002710           05  WS-DIAG-CORTE-MILLIS      PIC S9(15).
002720           05  FILLER                    PIC X(02).
002730       01  WS-AREA-DIAGNOSTICO-R REDEFINES WS-AREA-DIAGNOSTICO.
002740           05  WS-DIAG-ALFA              PIC X(17).
002750
002760      ******************************************************************
002770      *                                                                *
002780      *              P R O C E D U R E   D I V I S I O N               *
002790      *                                                                *
002800      ******************************************************************
002810       PROCEDURE DIVISION.
002820      *****************************************************************
002830      *                        0000-MAINLINE                          *
002840      *****************************************************************
002850       0000-MAINLINE.
002860
002870           PERFORM 1000-INICIO
002880              THRU 1000-INICIO-EXIT
002890
002900           PERFORM 2000-PROCESO
002910              THRU 2000-PROCESO-EXIT
002920
002930           PERFORM 3000-FIN.
002940
002950      *****************************************************************
002960      *                           1000-INICIO                         *
002970      *****************************************************************
002980       1000-INICIO.
002990
003000           OPEN INPUT  PARM-CARD
003010           IF NOT FS-88-OK
003020              DISPLAY 'ERROR OPEN PARM-CARD CODE: ' WS-FILE-STATUS
003030              PERFORM 3000-FIN
003040           END-IF
003050           READ PARM-CARD
003060                AT END
003070                DISPLAY 'ERROR, TARJETA DE PARAMETROS VACIA'
003080                PERFORM 3000-FIN
003090           END-READ
003100           CLOSE PARM-CARD
003110
003112           IF SW-TRAZA-ACTIVA
003114              DISPLAY 'NE1R5000 - UPSI-0 ACTIVA: TRAZA EXTENDIDA'
003116           END-IF
003118
003120           PERFORM 1100-CALCULA-CORTE
003130              THRU 1100-CALCULA-CORTE-EXIT
003140
003150           OPEN INPUT  NOTE-RAW
003160           IF NOT FS-88-OK
003170              DISPLAY 'ERROR OPEN NOTE-RAW CODE: ' WS-FILE-STATUS
003180              PERFORM 3000-FIN
003190           END-IF
003200
003210           OPEN INPUT  STATUS-HISTORY-RAW
003220           IF NOT FS-88-OK
003230              DISPLAY 'ERROR OPEN STATUS-HISTORY-RAW CODE: '
003240                      WS-FILE-STATUS
003250              PERFORM 3000-FIN
003260           END-IF
003270
003280           OPEN INPUT  USER-ENROLLMENT-RAW
003290           IF NOT FS-88-OK
003300              DISPLAY 'ERROR OPEN USER-ENROLLMENT-RAW CODE: '
003310                      WS-FILE-STATUS
003320              PERFORM 3000-FIN
003330           END-IF
003340
003350           OPEN OUTPUT TINY-NOTES
003360           OPEN OUTPUT TINY-RATINGS
003370           OPEN OUTPUT TINY-STATUS-HISTORY
003380           OPEN OUTPUT USER-ENROLLMENT-OUT
003390           .
003400       1000-INICIO-EXIT.
003410           EXIT.
003420
003430      *****************************************************************
003440      *               1100-CALCULA-CORTE / 1110                       *
003450      * CONVIERTE LA FECHA DE CORTE AAAA-MM-DD A MILISEGUNDOS DESDE    *
003460      * EL 01/01/1970, VIA EL NUMERO DE DIA JULIANO (NE1R-49).         *
003470      *****************************************************************
003480       1100-CALCULA-CORTE.
003490
003500           COMPUTE WS-FC-A = (14 - PARM-FC-MES) / 12
003510           COMPUTE WS-FC-Y = PARM-FC-ANIO + 4800 - WS-FC-A
003520           COMPUTE WS-FC-M = PARM-FC-MES + (12 * WS-FC-A) - 3
003530
003540           COMPUTE WS-FC-JDN =
003550                   PARM-FC-DIA
003560                 + (((153 * WS-FC-M) + 2) / 5)
003570                 + (365 * WS-FC-Y)
003580                 + (WS-FC-Y / 4)
003590                 - (WS-FC-Y / 100)
003600                 + (WS-FC-Y / 400)
003610                 - 32045
003620
003630           COMPUTE WS-FC-DIAS-EPOCA = WS-FC-JDN - 2440588
003640
003650           COMPUTE WS-CORTE-MILLIS = WS-FC-DIAS-EPOCA * 86400000
003660
003670           MOVE WS-CORTE-MILLIS TO WS-DIAG-CORTE-MILLIS
003680           DISPLAY 'FECHA DE CORTE EN MILISEGUNDOS: ' WS-CORTE-MILLIS
003690           .
003700       1100-CALCULA-CORTE-EXIT.
003710           EXIT.
003720
003730      *****************************************************************
003740      *                           2000-PROCESO                        *
003750      *****************************************************************
003760       2000-PROCESO.
003770
003780           PERFORM 2100-FILTRA-NOTAS
003790              THRU 2100-FILTRA-NOTAS-EXIT
003800
003810           PERFORM 2200-FILTRA-RATINGS
003820              THRU 2200-FILTRA-RATINGS-EXIT
003830
003840           PERFORM 2300-COPIA-HISTORIA
003850              THRU 2300-COPIA-HISTORIA-EXIT
003860
003870           PERFORM 2400-COPIA-USUARIOS
003880              THRU 2400-COPIA-USUARIOS-EXIT
003890              .
003900       2000-PROCESO-EXIT.
003910           EXIT.
003920
003930      *****************************************************************
003940      *         2100-FILTRA-NOTAS / 2110 / 2120                       *
003950      *****************************************************************
003960       2100-FILTRA-NOTAS.
003970
003980           PERFORM 2110-LEE-NOTA
003990              THRU 2110-LEE-NOTA-EXIT
004000
004010           PERFORM 2120-PROCESA-UNA-NOTA
004020              THRU 2120-PROCESA-UNA-NOTA-EXIT
004030              UNTIL FIN-NOTAS
004040
004050           MOVE CN-NOTAS-RETENIDAS TO WS-NUMERADOR
004060           MOVE CN-NOTAS-TOTAL     TO WS-DENOMINADOR
004070           PERFORM 2150-CALCULA-TASA
004080              THRU 2150-CALCULA-TASA-EXIT
004090
004100           DISPLAY 'NOTAS   - TOTAL: '     CN-NOTAS-TOTAL
004110                   ' RETENIDAS: '          CN-NOTAS-RETENIDAS
004120                   ' TASA: '               WS-TASA-RESULT
004130           .
004140       2100-FILTRA-NOTAS-EXIT.
004150           EXIT.
004160
004170       2110-LEE-NOTA.
004180
004190           READ NOTE-RAW
004200                AT END
004210                SET FIN-NOTAS TO TRUE
004220           END-READ
004230           .
004240       2110-LEE-NOTA-EXIT.
004250           EXIT.
004260
004270       2120-PROCESA-UNA-NOTA.
004280
004290           ADD 1 TO CN-NOTAS-TOTAL
004300           IF NRAW-CREATED-AT-MILLIS < WS-CORTE-MILLIS
004310              ADD 1 TO CN-NOTAS-RETENIDAS
004320              MOVE NRAW-NOTE-ID            TO NOUT-NOTE-ID
004330              MOVE NRAW-CREATED-AT-MILLIS   TO NOUT-CREATED-AT-MILLIS
004340              MOVE SPACES                   TO NOUT-SUMMARY
004350              MOVE NRAW-OTHER-DATA          TO NOUT-OTHER-DATA
004360              WRITE REG-TINY-NOTES
004370           END-IF
004380
004390           PERFORM 2110-LEE-NOTA
004400              THRU 2110-LEE-NOTA-EXIT
004410              .
004420       2120-PROCESA-UNA-NOTA-EXIT.
004430           EXIT.
004440
004450      *****************************************************************
004460      *  2150-CALCULA-TASA: TASA REDONDEADA A 2 DECIMALES (NO          *
004470      *  TRUNCADA, A DIFERENCIA DE NE1R2000).  UN DENOMINADOR EN       *
004480      *  CERO INDICA UN ARCHIVO DE ENTRADA VACIO, LO QUE ABORTA LA     *
004490      *  CORRIDA (NE1R-71).                                            *
004500      *****************************************************************
004510       2150-CALCULA-TASA.
004520
004530           IF WS-DENOMINADOR = ZERO
004540              DISPLAY 'NE1R5000 - ARCHIVO DE ENTRADA SIN REGISTROS'
004550              DISPLAY 'NE1R5000 - LA CORRIDA SE ABORTA'
004560              MOVE 16 TO RETURN-CODE
004570              PERFORM 3000-FIN
004580           END-IF
004590
004600           COMPUTE WS-TASA-RESULT ROUNDED =
004610                   (WS-NUMERADOR * 100) / WS-DENOMINADOR
004620           .
004630       2150-CALCULA-TASA-EXIT.
004640           EXIT.
004650
004660      *****************************************************************
004670      *      2200-FILTRA-RATINGS: UN ARCHIVO POR CADA LLAMADA,         *
004680      *      EN EL ORDEN EN QUE EL JCL LOS ASIGNA (NE1R-49).           *
004690      *****************************************************************
004700       2200-FILTRA-RATINGS.
004710
004720           IF PARM-NUM-ARCH-RATING >= 1
004730              PERFORM 2211-PROCESA-RATING-1
004740                 THRU 2211-PROCESA-RATING-1-EXIT
004750           END-IF
004760
004770           IF PARM-NUM-ARCH-RATING >= 2
004780              PERFORM 2212-PROCESA-RATING-2
004790                 THRU 2212-PROCESA-RATING-2-EXIT
004800           END-IF
004810
004820           IF PARM-NUM-ARCH-RATING >= 3
004830              PERFORM 2213-PROCESA-RATING-3
004840                 THRU 2213-PROCESA-RATING-3-EXIT
004850           END-IF
004860
004862           MOVE CN-RATINGS-RETEN-GRAL TO WS-NUMERADOR
004864           MOVE CN-RATINGS-TOTAL-GRAL TO WS-DENOMINADOR
004866           PERFORM 2150-CALCULA-TASA
004868              THRU 2150-CALCULA-TASA-EXIT
004870
004872           DISPLAY 'RATINGS - TOTAL GENERAL: ' CN-RATINGS-TOTAL-GRAL
004874                   ' RETENIDOS GENERAL: '      CN-RATINGS-RETEN-GRAL
004876                   ' TASA GENERAL: '           WS-TASA-RESULT
004890           .
004900       2200-FILTRA-RATINGS-EXIT.
004910           EXIT.
004920
004930       2211-PROCESA-RATING-1.
004940
004950           OPEN INPUT RATING-FILE-1
004960           IF NOT FS-88-OK
004970              DISPLAY 'ERROR OPEN RATING-FILE-1 CODE: ' WS-FILE-STATUS
004980              PERFORM 3000-FIN
004990           END-IF
005000
005010           MOVE ZERO TO WS-RAT-TOTAL
005020           MOVE ZERO TO WS-RAT-RETENIDOS
005030
005040           PERFORM 2221-LEE-RATING-1
005050              THRU 2221-LEE-RATING-1-EXIT
005060
005070           PERFORM 2231-PROCESA-UN-RATING-1
005080              THRU 2231-PROCESA-UN-RATING-1-EXIT
005090              UNTIL FIN-RATING-1
005100
005110           CLOSE RATING-FILE-1
005120
005130           MOVE WS-RAT-RETENIDOS TO WS-NUMERADOR
005140           MOVE WS-RAT-TOTAL     TO WS-DENOMINADOR
005150           PERFORM 2150-CALCULA-TASA
005160              THRU 2150-CALCULA-TASA-EXIT
005170
005180           DISPLAY 'RATINGS - ARCHIVO 1 TOTAL: ' WS-RAT-TOTAL
005190                   ' RETENIDOS: '                WS-RAT-RETENIDOS
005200                   ' TASA: '                     WS-TASA-RESULT
005210
005220           ADD WS-RAT-TOTAL     TO CN-RATINGS-TOTAL-GRAL
005230           ADD WS-RAT-RETENIDOS TO CN-RATINGS-RETEN-GRAL
005240           .
005250       2211-PROCESA-RATING-1-EXIT.
005260           EXIT.
005270
005280       2221-LEE-RATING-1.
005290
005300           READ RATING-FILE-1
005310                AT END
005320                SET FIN-RATING-1 TO TRUE
005330           END-READ
005340           .
005350       2221-LEE-RATING-1-EXIT.
005360           EXIT.
005370
005380       2231-PROCESA-UN-RATING-1.
005390
005400           ADD 1 TO WS-RAT-TOTAL
005410           MOVE RAT1-ID                  TO WS-RT-ID
005420           MOVE RAT1-CREATED-AT-MILLIS    TO WS-RT-CREATED-AT-MILLIS
005430           MOVE RAT1-OTHER-DATA           TO WS-RT-OTHER-DATA
005440
005450           PERFORM 2250-ESCRIBE-SI-RETENIDO
005460              THRU 2250-ESCRIBE-SI-RETENIDO-EXIT
005470
005480           PERFORM 2221-LEE-RATING-1
005490              THRU 2221-LEE-RATING-1-EXIT
005500              .
005510       2231-PROCESA-UN-RATING-1-EXIT.
005520           EXIT.
005530
005540       2212-PROCESA-RATING-2.
005550
005560           OPEN INPUT RATING-FILE-2
005570           IF NOT FS-88-OK
005580              DISPLAY 'ERROR OPEN RATING-FILE-2 CODE: ' WS-FILE-STATUS
005590              PERFORM 3000-FIN
005600           END-IF
005610
005620           MOVE ZERO TO WS-RAT-TOTAL
005630           MOVE ZERO TO WS-RAT-RETENIDOS
005640
005650           PERFORM 2222-LEE-RATING-2
005660              THRU 2222-LEE-RATING-2-EXIT
005670
005680           PERFORM 2232-PROCESA-UN-RATING-2
005690              THRU 2232-PROCESA-UN-RATING-2-EXIT
005700              UNTIL FIN-RATING-2
005710
005720           CLOSE RATING-FILE-2
005730
005740           MOVE WS-RAT-RETENIDOS TO WS-NUMERADOR
005750           MOVE WS-RAT-TOTAL     TO WS-DENOMINADOR
005760           PERFORM 2150-CALCULA-TASA
005770              THRU 2150-CALCULA-TASA-EXIT
005780
005790           DISPLAY 'RATINGS - ARCHIVO 2 TOTAL: ' WS-RAT-TOTAL
005800                   ' RETENIDOS: '                WS-RAT-RETENIDOS
005810                   ' TASA: '                     WS-TASA-RESULT
005820
005830           ADD WS-RAT-TOTAL     TO CN-RATINGS-TOTAL-GRAL
005840           ADD WS-RAT-RETENIDOS TO CN-RATINGS-RETEN-GRAL
005850           .
005860       2212-PROCESA-RATING-2-EXIT.
005870           EXIT.
005880
005890       2222-LEE-RATING-2.
005900
005910           READ RATING-FILE-2
005920                AT END
005930                SET FIN-RATING-2 TO TRUE
005940           END-READ
005950           .
005960       2222-LEE-RATING-2-EXIT.
005970           EXIT.
005980
005990       2232-PROCESA-UN-RATING-2.
006000
006010           ADD 1 TO WS-RAT-TOTAL
006020           MOVE RAT2-ID                  TO WS-RT-ID
006030           MOVE RAT2-CREATED-AT-MILLIS    TO WS-RT-CREATED-AT-MILLIS
006040           MOVE RAT2-OTHER-DATA           TO WS-RT-OTHER-DATA
006050
006060           PERFORM 2250-ESCRIBE-SI-RETENIDO
006070              THRU 2250-ESCRIBE-SI-RETENIDO-EXIT
006080
006090           PERFORM 2222-LEE-RATING-2
006100              THRU 2222-LEE-RATING-2-EXIT
006110              .
006120       2232-PROCESA-UN-RATING-2-EXIT.
006130           EXIT.
006140
006150       2213-PROCESA-RATING-3.
006160
006170           OPEN INPUT RATING-FILE-3
006180           IF NOT FS-88-OK
006190              DISPLAY 'ERROR OPEN RATING-FILE-3 CODE: ' WS-FILE-STATUS
006200              PERFORM 3000-FIN
006210           END-IF
006220
006230           MOVE ZERO TO WS-RAT-TOTAL
006240           MOVE ZERO TO WS-RAT-RETENIDOS
006250
006260           PERFORM 2223-LEE-RATING-3
006270              THRU 2223-LEE-RATING-3-EXIT
006280
006290           PERFORM 2233-PROCESA-UN-RATING-3
006300              THRU 2233-PROCESA-UN-RATING-3-EXIT
006310              UNTIL FIN-RATING-3
006320
006330           CLOSE RATING-FILE-3
006340
006350           MOVE WS-RAT-RETENIDOS TO WS-NUMERADOR
006360           MOVE WS-RAT-TOTAL     TO WS-DENOMINADOR
006370           PERFORM 2150-CALCULA-TASA
006380              THRU 2150-CALCULA-TASA-EXIT
006390
006400           DISPLAY 'RATINGS - ARCHIVO 3 TOTAL: ' WS-RAT-TOTAL
006410                   ' RETENIDOS: '                WS-RAT-RETENIDOS
006420                   ' TASA: '                     WS-TASA-RESULT
006430
006440           ADD WS-RAT-TOTAL     TO CN-RATINGS-TOTAL-GRAL
006450           ADD WS-RAT-RETENIDOS TO CN-RATINGS-RETEN-GRAL
006460           .
006470       2213-PROCESA-RATING-3-EXIT.
006480           EXIT.
006490
006500       2223-LEE-RATING-3.
006510
006520           READ RATING-FILE-3
006530                AT END
006540                SET FIN-RATING-3 TO TRUE
006550           END-READ
006560           .
006570       2223-LEE-RATING-3-EXIT.
006580           EXIT.
006590
006600       2233-PROCESA-UN-RATING-3.
006610
006620           ADD 1 TO WS-RAT-TOTAL
006630           MOVE RAT3-ID                  TO WS-RT-ID
006640           MOVE RAT3-CREATED-AT-MILLIS    TO WS-RT-CREATED-AT-MILLIS
006650           MOVE RAT3-OTHER-DATA           TO WS-RT-OTHER-DATA
006660
006670           PERFORM 2250-ESCRIBE-SI-RETENIDO
006680              THRU 2250-ESCRIBE-SI-RETENIDO-EXIT
006690
006700           PERFORM 2223-LEE-RATING-3
006710              THRU 2223-LEE-RATING-3-EXIT
006720              .
006730       2233-PROCESA-UN-RATING-3-EXIT.
006740           EXIT.
006750
006760      *****************************************************************
006770      *  2250-ESCRIBE-SI-RETENIDO: COMUN A LOS TRES ARCHIVOS DE        *
006780      *  RATINGS.  EL REGISTRO RETENIDO SE ESCRIBE AL UNICO ARCHIVO    *
006790      *  DE SALIDA CONCATENADO (NE1R-49).                              *
006800      *****************************************************************
006810       2250-ESCRIBE-SI-RETENIDO.
006820
006830           IF WS-RT-CREATED-AT-MILLIS < WS-CORTE-MILLIS
006840              ADD 1 TO WS-RAT-RETENIDOS
006850              MOVE WS-RT-ID                TO ROUT-ID
006860              MOVE WS-RT-CREATED-AT-MILLIS   TO ROUT-CREATED-AT-MILLIS
006870              MOVE WS-RT-OTHER-DATA          TO ROUT-OTHER-DATA
006880              WRITE REG-TINY-RATINGS
006890           END-IF
006900           .
006910       2250-ESCRIBE-SI-RETENIDO-EXIT.
006920           EXIT.
006930
006940      *****************************************************************
006950      *  2300-COPIA-HISTORIA: SE ESCRIBE UNICAMENTE EL PRIMER          *
006960      *  REGISTRO DE ENTRADA, CON EL NOTE-ID FORZADO A 1 (NE1R-49).    *
006970      *****************************************************************
006980       2300-COPIA-HISTORIA.
006990
007000           READ STATUS-HISTORY-RAW
007010                AT END
007020                DISPLAY 'NE1R5000 - HISTORIA DE ESTADO VACIA'
007030                NOT AT END
007040                MOVE HRAW-CREATED-AT-MILLIS TO HOUT-CREATED-AT-MILLIS
007050                MOVE HRAW-OTHER-DATA        TO HOUT-OTHER-DATA
007060                MOVE 1                      TO HOUT-ID
007070                WRITE REG-TINY-STATUS-HISTORY
007080                ADD 1 TO CN-HISTORIA-TOTAL
007090           END-READ
007100
007110           DISPLAY 'HISTORIA DE ESTADO, REGISTROS ESCRITOS: '
007120                   CN-HISTORIA-TOTAL
007130           .
007140       2300-COPIA-HISTORIA-EXIT.
007150           EXIT.
007160
007170      *****************************************************************
007180      *         2400-COPIA-USUARIOS / 2410 / 2420                     *
007190      *****************************************************************
007200       2400-COPIA-USUARIOS.
007210
007220           PERFORM 2410-LEE-USUARIO
007230              THRU 2410-LEE-USUARIO-EXIT
007240
007250           PERFORM 2420-PROCESA-UN-USUARIO
007260              THRU 2420-PROCESA-UN-USUARIO-EXIT
007270              UNTIL FIN-USUARIOS
007280
007290           DISPLAY 'ENROLAMIENTO DE USUARIOS COPIADO: '
007300                   CN-USUARIOS-TOTAL
007310           .
007320       2400-COPIA-USUARIOS-EXIT.
007330           EXIT.
007340
007350       2410-LEE-USUARIO.
007360
007370           READ USER-ENROLLMENT-RAW
007380                AT END
007390                SET FIN-USUARIOS TO TRUE
007400           END-READ
007410           .
007420       2410-LEE-USUARIO-EXIT.
007430           EXIT.
007440
007450       2420-PROCESA-UN-USUARIO.
007460
007470           MOVE URAW-ID                 TO UOUT-ID
007480           MOVE URAW-CREATED-AT-MILLIS   TO UOUT-CREATED-AT-MILLIS
007490           MOVE URAW-OTHER-DATA          TO UOUT-OTHER-DATA
007500           WRITE REG-USER-ENROLLMENT-OUT
007510           ADD 1 TO CN-USUARIOS-TOTAL
007520
007530           PERFORM 2410-LEE-USUARIO
007540              THRU 2410-LEE-USUARIO-EXIT
007550              .
007560       2420-PROCESA-UN-USUARIO-EXIT.
007570           EXIT.
007580
007590      *****************************************************************
007600      *                           3000-FIN                            *
007610      *****************************************************************
007620       3000-FIN.
007630
007640           CLOSE NOTE-RAW
007650                 STATUS-HISTORY-RAW
007660                 USER-ENROLLMENT-RAW
007670                 TINY-NOTES
007680                 TINY-RATINGS
007690                 TINY-STATUS-HISTORY
007700                 USER-ENROLLMENT-OUT
007710
007720           STOP RUN.
