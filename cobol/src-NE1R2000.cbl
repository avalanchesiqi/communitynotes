000010      ******************************************************************
000020      * Program name:    NE1R2000.                                    *
000030      * Original author: L. BENAVIDEZ.                                 *
000040      *                                                                *
000050      * Maintenence Log                                                *
000060      * Date       Author        Maintenance Requirement.              *
000070      * ---------- ------------  -------------------------------------*
000080      * 17/06/1988 L.BENAVIDEZ  INITIAL VERSION. EVALUADOR DE FALSOS   *
000090      *                         POSITIVOS / FALSOS NEGATIVOS PARA LAS  *
000100      *                         CORRIDAS DE SCORING (NE1R-40).         *
000110      * 22/02/1999 L.BENAVIDEZ  Y2K: SIN IMPACTO, NO SE MANEJAN        *
000120      *                         FECHAS EN ESTE PROGRAMA.                *
000130      * 30/07/2004 D.QUIROGA    REVISION DE TASAS A 6 DECIMALES,        *
000140      *                         TRUNCADAS, SIN REDONDEO (NE1R-52).     *
000150      * 14/11/2012 M.ESCALONA   CORREGIDO EL DESCARTE DE INFERIDOS      *
000160      *                         SIN INTERCEPTO/FACTOR ANTES DEL CRUCE   *
000170      *                         CON LOS PARAMETROS REALES (NE1R-77).   *
000180      ******************************************************************
000190      *                                                                *
000200      *          I D E N T I F I C A T I O N  D I V I S I O N          *
000210      *                                                                *
000220      ******************************************************************
000230       IDENTIFICATION DIVISION.
000240       PROGRAM-ID.  NE1R2000.
000250       AUTHOR. L. BENAVIDEZ.
000260       INSTALLATION. NEORIS - IBM Z/OS.
000270       DATE-WRITTEN. 17/06/1988.
000280       DATE-COMPILED.
000290       SECURITY. CONFIDENTIAL.
000300      ******************************************************************
000310      *                                                                *
000320      * DESCRIPCION: CRUZA, PARA UNA CORRIDA DE SCORING, LOS           *
000330      * PARAMETROS REALES DE LA NOTA (VERDAD DE TERRENO) CONTRA LOS    *
000340      * PARAMETROS INFERIDOS POR EL MODELO, CLASIFICA AMBOS EN UTIL /  *
000350      * NO UTIL Y ACUMULA LA MATRIZ DE CONFUSION Y LAS CUATRO TASAS    *
000360      * DE ERROR DE LA CORRIDA.                                        *
000370      *                                                                *
000380      ******************************************************************
000390      *                                                                *
000400      *             E N V I R O N M E N T   D I V I S I O N            *
000410      *                                                                *
000420      ******************************************************************
000430       ENVIRONMENT DIVISION.
000440
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000480                  OFF STATUS IS SW-TRAZA-INACTIVA.
000490
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520
000530           SELECT PARM-CARD       ASSIGN       TO PARMCARD
000540                                  ORGANIZATION IS LINE SEQUENTIAL
000550                                  FILE STATUS  IS WS-FILE-STATUS.
000560
000570           SELECT TRUE-NOTE-PARAMS ASSIGN      TO VERDADPA
000580                                  FILE STATUS  IS WS-FILE-STATUS.
000590
000600           SELECT INFERRED-SCORES ASSIGN       TO INFERIDO
000610                                  FILE STATUS  IS WS-FILE-STATUS.
000620
000630           SELECT FP-FN-RESULTS   ASSIGN       TO FPFNRES
000640                                  FILE STATUS  IS WS-FILE-STATUS.
000650      ******************************************************************
000660      *                                                                *
000670      *                      D A T A   D I V I S I O N                 *
000680      *                                                                *
000690      ******************************************************************
000700       DATA DIVISION.
000710       FILE SECTION.
000720
000730       FD  PARM-CARD
000740           RECORDING MODE IS F
000750           RECORD CONTAINS 51 CHARACTERS.
000760       01  REG-PARM-CARD.
000770           05  PARM-PARAMS               PIC X(30).
000780           05  PARM-RUN-NAME             PIC X(20).
000785           05  FILLER                    PIC X(01).
000790       01  REG-PARM-CARD-R REDEFINES REG-PARM-CARD.
000800           05  PARM-CARD-COMPLETA        PIC X(51).
000810
000820       FD  TRUE-NOTE-PARAMS
000830           RECORDING MODE IS F
000840           RECORD CONTAINS 26 CHARACTERS.
000850       01  REG-TRUE-NOTE-PARAMS.
000860           COPY NE1RTRU0.
000870
000880       FD  INFERRED-SCORES
000890           RECORDING MODE IS F
000900           RECORD CONTAINS 28 CHARACTERS.
000910       01  REG-INFERRED-SCORES.
000920           COPY NE1RINF0.
000930
000940       FD  FP-FN-RESULTS
000950           RECORDING MODE IS F
000960           RECORD CONTAINS 110 CHARACTERS.
000970       01  REG-FP-FN-RESULTS.
000980           COPY NE1RFPF0.
000990
001000       WORKING-STORAGE SECTION.
001010      *****************************************************************
001020      *                    DEFINICION DE SWITCHES                     *
001030      *****************************************************************
001040       01  SW-SWITCHES.
001050           05  WS-FILE-STATUS            PIC X(02) VALUE SPACE.
001060               88  FS-88-OK                        VALUE '00'.
001070           05  SW-FIN-VERDADERO          PIC X(01) VALUE 'N'.
001080               88  FIN-VERDADERO                   VALUE 'S'.
001090           05  SW-FIN-INFERIDO           PIC X(01) VALUE 'N'.
001100               88  FIN-INFERIDO                    VALUE 'S'.
001105           05  FILLER                    PIC X(02).
001110
001120       01  SW-ESTADO-MATCH               PIC X(03) VALUE 'NN '.
001130       01  SW-ESTADO-MATCH-R REDEFINES SW-ESTADO-MATCH.
001140           05  SW-END-1                  PIC X(01).
001141           05  SW-END-2                  PIC X(01).
001142           05  FILLER                    PIC X(01).
001160
001170      *****************************************************************
001180      *                    DEFINICION DE CONSTANTES                   *
001190      *****************************************************************
001200       01  CT-CONSTANTES.
001210           05  CT-HELPFUL-INTERCEPT      PIC S9(02)V9(04) VALUE +0.4000.
001220           05  CT-HELPFUL-FACTOR         PIC S9(02)V9(04) VALUE +0.5000.
001225           05  FILLER                    PIC X(02).
001230
001240      *****************************************************************
001250      *                    DEFINICION DE CONTADORES                   *
001260      *****************************************************************
001270       01  CN-CONTADORES.
001280           05  CN-VERDAD-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001290           05  CN-INFER-LEIDOS           PIC 9(07) COMP VALUE ZERO.
001300           05  CN-INFER-DESCARTADOS      PIC 9(07) COMP VALUE ZERO.
001310           05  CN-INFER-RETENIDOS        PIC 9(07) COMP VALUE ZERO.
001320           05  CN-EMPAREJADOS            PIC 9(07) COMP VALUE ZERO.
001330           05  CN-N-H                    PIC 9(07) COMP VALUE ZERO.
001340           05  CN-N-U                    PIC 9(07) COMP VALUE ZERO.
001350           05  CN-N-LH                   PIC 9(07) COMP VALUE ZERO.
001360           05  CN-N-LU                   PIC 9(07) COMP VALUE ZERO.
001370           05  CN-N-UH                   PIC 9(07) COMP VALUE ZERO.
001380           05  CN-N-HU                   PIC 9(07) COMP VALUE ZERO.
001390           05  CN-CORRIDAS-PROCESADAS    PIC 9(05) COMP VALUE ZERO.
001395           05  FILLER                    PIC X(02).
001400
001410      *****************************************************************
001420      *           COPIAS DE TRABAJO DEL REGISTRO LEIDO (EL AREA        *
001430      *           DEL FD SE SOBREESCRIBE EN LA SIGUIENTE LECTURA)     *
001440      *****************************************************************
001450       01  WS-VERDADERO.
001460           05  WS-TRUP-NOTE-ID           PIC 9(12).
001470           05  WS-TRUP-REAL-INTERCEPT    PIC S9(02)V9(04).
001480           05  WS-TRUP-REAL-FACTOR       PIC S9(02)V9(04).
001485           05  FILLER                    PIC X(02).
001490
001500       01  WS-INFERIDO.
001510           05  WS-INFR-NOTE-ID           PIC 9(12).
001520           05  WS-INFR-CORE-INTERCEPT    PIC S9(02)V9(04).
001530           05  WS-INFR-CORE-FACTOR1      PIC S9(02)V9(04).
001535           05  FILLER                    PIC X(02).
001540
001550       01  WS-VARIABLES.
001560           05  WS-ABS-FACTOR             PIC S9(02)V9(04).
001570           05  WS-LABEL-VERDAD           PIC X(01).
001580               88  WS-VERDAD-ES-UTIL             VALUE 'H'.
001590           05  WS-LABEL-INFER            PIC X(01).
001600               88  WS-INFER-ES-UTIL              VALUE 'H'.
001610           05  WS-TASA-RESULT            PIC 9V9(06).
001620           05  WS-NUMERADOR              PIC 9(07) COMP.
001630           05  WS-DENOMINADOR            PIC 9(07) COMP.
001635           05  FILLER                    PIC X(02).
001640
001650      *****************************************************************
001660      *  AREA DE DIAGNOSTICO PARA VOLCADOS DE CONSOLA (VER NE1R-77):   *
001670      *  MUESTRA EL NUMERADOR Y DENOMINADOR DE UNA TASA TAL COMO SE    *
001680      *  ENVIARON A 9100-CALCULA-TASA, PARA SOPORTE DE PRODUCCION.     *
001690      *****************************************************************
001700       01  WS-AREA-DIAGNOSTICO.
001710           05  WS-DIAG-NUM               PIC 9(07).
001720           05  WS-DIAG-DEN               PIC 9(07).
001725           05  FILLER                    PIC X(02).
001730       01  WS-AREA-DIAGNOSTICO-R REDEFINES WS-AREA-DIAGNOSTICO.
001740           05  WS-DIAG-ALFA              PIC X(16).
001750
001760       01  WS-LINEA-DISPLAY              PIC X(100) VALUE SPACES.
001770
001780      ******************************************************************
001790      *                                                                *
001800      *              P R O C E D U R E   D I V I S I O N               *
001810      *                                                                *
001820      ******************************************************************
001830       PROCEDURE DIVISION.
001840      *****************************************************************
001850      *                        0000-MAINLINE                          *
001860      *****************************************************************
001870       0000-MAINLINE.
001880
001890           PERFORM 1000-INICIO
001900              THRU 1000-INICIO-EXIT
001910
001920           PERFORM 2000-PROCESO
001930              THRU 2000-PROCESO-EXIT
001940
001950           PERFORM 3000-FIN.
001960
001970      *****************************************************************
001980      *                           1000-INICIO                         *
001990      *****************************************************************
002000       1000-INICIO.
002010
002020           OPEN INPUT  PARM-CARD
002030           IF NOT FS-88-OK
002040              DISPLAY 'ERROR OPEN PARM-CARD CODE: ' WS-FILE-STATUS
002050              PERFORM 3000-FIN
002060           END-IF
002070
002080           READ PARM-CARD
002090               AT END
002100               DISPLAY 'ERROR: TARJETA PARM-CARD VACIA'
002110               PERFORM 3000-FIN
002120           END-READ
002130
002140           CLOSE PARM-CARD
002150
002160           OPEN INPUT  TRUE-NOTE-PARAMS
002170           IF NOT FS-88-OK
002180              DISPLAY 'ERROR OPEN TRUE-NOTE-PARAMS CODE: ' WS-FILE-STATUS
002190              PERFORM 3000-FIN
002200           END-IF
002210
002220           OPEN INPUT  INFERRED-SCORES
002230           IF NOT FS-88-OK
002240              DISPLAY 'ERROR OPEN INFERRED-SCORES CODE: ' WS-FILE-STATUS
002250              PERFORM 3000-FIN
002260           END-IF
002270
002280           OPEN OUTPUT FP-FN-RESULTS
002290           IF NOT FS-88-OK
002300              DISPLAY 'ERROR OPEN FP-FN-RESULTS CODE: ' WS-FILE-STATUS
002310              PERFORM 3000-FIN
002320           END-IF
002330
002332           IF SW-TRAZA-ACTIVA
002334              DISPLAY 'NE1R2000 - UPSI-0 ACTIVA: TRAZA EXTENDIDA'
002336           END-IF
002338
002340           PERFORM 2110-LEE-VERDADERO
002350              THRU 2110-LEE-VERDADERO-EXIT
002360
002370           PERFORM 2105-LEE-INFERIDO-VALIDO
002380              THRU 2105-LEE-INFERIDO-VALIDO-EXIT
002390              .
002400       1000-INICIO-EXIT.
002410           EXIT.
002420
002430      *****************************************************************
002440      *                           2000-PROCESO                        *
002450      * UNION INTERNA (INNER JOIN) ENTRE AMBOS ARCHIVOS ORDENADOS POR  *
002460      * NOTE-ID, AL ESTILO DEL CRUCE DE ARCHIVOS DE NE1R-36.           *
002470      *****************************************************************
002480       2000-PROCESO.
002490
002500           PERFORM 2010-DETERMINA-ESTADO
002510              THRU 2010-DETERMINA-ESTADO-EXIT
002520
002530           PERFORM 2020-PROCESA-UN-PASO
002540              THRU 2020-PROCESA-UN-PASO-EXIT
002550              UNTIL SW-END-1 = 'S' AND SW-END-2 = 'S'
002560              .
002570       2000-PROCESO-EXIT.
002580           EXIT.
002590
002600      *****************************************************************
002610      *                      2010-DETERMINA-ESTADO                    *
002620      *****************************************************************
002630       2010-DETERMINA-ESTADO.
002640
002650           IF FIN-VERDADERO
002660              MOVE 'S' TO SW-END-1
002670           ELSE
002680              MOVE 'N' TO SW-END-1
002690           END-IF
002700
002710           IF FIN-INFERIDO
002720              MOVE 'S' TO SW-END-2
002730           ELSE
002740              MOVE 'N' TO SW-END-2
002750           END-IF
002760           .
002770       2010-DETERMINA-ESTADO-EXIT.
002780           EXIT.
002790
002800      *****************************************************************
002810      *                     2020-PROCESA-UN-PASO                      *
002820      *****************************************************************
002830       2020-PROCESA-UN-PASO.
002840
002850           EVALUATE TRUE
002860              WHEN SW-END-1 = 'S' AND SW-END-2 = 'S'
002870                 CONTINUE
002880              WHEN SW-END-1 = 'S'
002890                 PERFORM 2105-LEE-INFERIDO-VALIDO
002900                    THRU 2105-LEE-INFERIDO-VALIDO-EXIT
002910              WHEN SW-END-2 = 'S'
002920                 PERFORM 2110-LEE-VERDADERO
002930                    THRU 2110-LEE-VERDADERO-EXIT
002940              WHEN WS-TRUP-NOTE-ID = WS-INFR-NOTE-ID
002950                 PERFORM 2300-EMPAREJA
002960                    THRU 2300-EMPAREJA-EXIT
002970                 PERFORM 2110-LEE-VERDADERO
002980                    THRU 2110-LEE-VERDADERO-EXIT
002990                 PERFORM 2105-LEE-INFERIDO-VALIDO
003000                    THRU 2105-LEE-INFERIDO-VALIDO-EXIT
003010              WHEN WS-TRUP-NOTE-ID < WS-INFR-NOTE-ID
003020                 PERFORM 2110-LEE-VERDADERO
003030                    THRU 2110-LEE-VERDADERO-EXIT
003040              WHEN OTHER
003050                 PERFORM 2105-LEE-INFERIDO-VALIDO
003060                    THRU 2105-LEE-INFERIDO-VALIDO-EXIT
003070           END-EVALUATE
003080
003090           PERFORM 2010-DETERMINA-ESTADO
003100              THRU 2010-DETERMINA-ESTADO-EXIT
003110           .
003120       2020-PROCESA-UN-PASO-EXIT.
003130           EXIT.
003140
003150      *****************************************************************
003160      *                     2100-LEE-INFERIDO                         *
003170      *****************************************************************
003180       2100-LEE-INFERIDO.
003190
003200           READ INFERRED-SCORES
003210                AT END
003220                SET FIN-INFERIDO             TO TRUE
003230                NOT AT END
003240                ADD 1                        TO CN-INFER-LEIDOS
003250           END-READ
003260           .
003270       2100-LEE-INFERIDO-EXIT.
003280           EXIT.
003290
003300      *****************************************************************
003310      *                  2105-LEE-INFERIDO-VALIDO                     *
003320      * LEE EL SIGUIENTE REGISTRO INFERIDO UTILIZABLE, DESCARTANDO     *
003330      * LOS QUE NO TRAEN INTERCEPTO O FACTOR (VER NE1R-77).            *
003340      *****************************************************************
003350       2105-LEE-INFERIDO-VALIDO.
003360
003370           PERFORM 2100-LEE-INFERIDO
003380              THRU 2100-LEE-INFERIDO-EXIT
003390
003400           PERFORM 2106-FILTRA-INFERIDO
003410              THRU 2106-FILTRA-INFERIDO-EXIT
003420              UNTIL FIN-INFERIDO
003430                 OR (INFR-CORE-INTCPT-PRES = 'Y'
003440                     AND INFR-CORE-FACTOR1-PRES = 'Y')
003450
003460           IF NOT FIN-INFERIDO
003470              MOVE INFR-NOTE-ID          TO WS-INFR-NOTE-ID
003480              MOVE INFR-CORE-INTERCEPT   TO WS-INFR-CORE-INTERCEPT
003490              MOVE INFR-CORE-FACTOR1     TO WS-INFR-CORE-FACTOR1
003500              ADD 1                      TO CN-INFER-RETENIDOS
003510           END-IF
003520           .
003530       2105-LEE-INFERIDO-VALIDO-EXIT.
003540           EXIT.
003550
003560       2106-FILTRA-INFERIDO.
003570
003580           ADD 1 TO CN-INFER-DESCARTADOS
003590           PERFORM 2100-LEE-INFERIDO
003600              THRU 2100-LEE-INFERIDO-EXIT
003610           .
003620       2106-FILTRA-INFERIDO-EXIT.
003630           EXIT.
003640
003650      *****************************************************************
003660      *                     2110-LEE-VERDADERO                        *
003670      *****************************************************************
003680       2110-LEE-VERDADERO.
003690
003700           READ TRUE-NOTE-PARAMS
003710                AT END
003720                SET FIN-VERDADERO            TO TRUE
003730                NOT AT END
003740                ADD 1                        TO CN-VERDAD-LEIDOS
003750                MOVE TRUP-NOTE-ID            TO WS-TRUP-NOTE-ID
003760                MOVE TRUP-REAL-INTERCEPT     TO WS-TRUP-REAL-INTERCEPT
003770                MOVE TRUP-REAL-FACTOR        TO WS-TRUP-REAL-FACTOR
003780           END-READ
003790           .
003800       2110-LEE-VERDADERO-EXIT.
003810           EXIT.
003820
003830      *****************************************************************
003840      *                        2300-EMPAREJA                          *
003850      *****************************************************************
003860       2300-EMPAREJA.
003870
003880           ADD 1 TO CN-EMPAREJADOS
003890
003900           PERFORM 2400-CLASIFICA-VERDAD
003910              THRU 2400-CLASIFICA-VERDAD-EXIT
003920
003930           PERFORM 2410-CLASIFICA-INFER
003940              THRU 2410-CLASIFICA-INFER-EXIT
003950
003960           PERFORM 2500-ACUMULA
003970              THRU 2500-ACUMULA-EXIT
003980           .
003990       2300-EMPAREJA-EXIT.
004000           EXIT.
004010
004020      *****************************************************************
004030      *            2400/2410 -- R-HELPFUL (CLASIFICACION)              *
004040      * INTERCEPTO > 0,40 Y |FACTOR| < 0,50: NOTA UTIL (H).            *
004050      *****************************************************************
004060       2400-CLASIFICA-VERDAD.
004070
004080           IF WS-TRUP-REAL-FACTOR < 0
004090              COMPUTE WS-ABS-FACTOR = WS-TRUP-REAL-FACTOR * -1
004100           ELSE
004110              MOVE WS-TRUP-REAL-FACTOR TO WS-ABS-FACTOR
004120           END-IF
004130
004140           IF WS-TRUP-REAL-INTERCEPT > CT-HELPFUL-INTERCEPT
004150              AND WS-ABS-FACTOR < CT-HELPFUL-FACTOR
004160              MOVE 'H' TO WS-LABEL-VERDAD
004170           ELSE
004180              MOVE 'U' TO WS-LABEL-VERDAD
004190           END-IF
004200           .
004210       2400-CLASIFICA-VERDAD-EXIT.
004220           EXIT.
004230
004240       2410-CLASIFICA-INFER.
004250
004260           IF WS-INFR-CORE-FACTOR1 < 0
004270              COMPUTE WS-ABS-FACTOR = WS-INFR-CORE-FACTOR1 * -1
004280           ELSE
004290              MOVE WS-INFR-CORE-FACTOR1 TO WS-ABS-FACTOR
004300           END-IF
004310
004320           IF WS-INFR-CORE-INTERCEPT > CT-HELPFUL-INTERCEPT
004330              AND WS-ABS-FACTOR < CT-HELPFUL-FACTOR
004340              MOVE 'H' TO WS-LABEL-INFER
004350           ELSE
004360              MOVE 'U' TO WS-LABEL-INFER
004370           END-IF
004380           .
004390       2410-CLASIFICA-INFER-EXIT.
004400           EXIT.
004410
004420      *****************************************************************
004430      *                        2500-ACUMULA                           *
004440      *****************************************************************
004450       2500-ACUMULA.
004460
004470           IF WS-INFER-ES-UTIL
004480              ADD 1 TO CN-N-H
004490              IF NOT WS-VERDAD-ES-UTIL
004500                 ADD 1 TO CN-N-UH
004510              END-IF
004520           ELSE
004530              ADD 1 TO CN-N-U
004540              IF WS-VERDAD-ES-UTIL
004550                 ADD 1 TO CN-N-HU
004560              END-IF
004570           END-IF
004580
004590           IF WS-VERDAD-ES-UTIL
004600              ADD 1 TO CN-N-LH
004610           ELSE
004620              ADD 1 TO CN-N-LU
004630           END-IF
004640           .
004650       2500-ACUMULA-EXIT.
004660           EXIT.
004670
004680      *****************************************************************
004690      *                     2600-CALCULA-TASAS                        *
004700      *****************************************************************
004710       2600-CALCULA-TASAS.
004720
004730           MOVE CN-N-UH TO WS-NUMERADOR
004740           MOVE CN-N-H  TO WS-DENOMINADOR
004750           PERFORM 9100-CALCULA-TASA
004760              THRU 9100-CALCULA-TASA-EXIT
004770           MOVE WS-TASA-RESULT TO FPFN-P-U-H
004780
004790           MOVE CN-N-HU TO WS-NUMERADOR
004800           MOVE CN-N-U  TO WS-DENOMINADOR
004810           PERFORM 9100-CALCULA-TASA
004820              THRU 9100-CALCULA-TASA-EXIT
004830           MOVE WS-TASA-RESULT TO FPFN-P-H-U
004840
004850           MOVE CN-N-UH  TO WS-NUMERADOR
004860           MOVE CN-N-LU  TO WS-DENOMINADOR
004870           PERFORM 9100-CALCULA-TASA
004880              THRU 9100-CALCULA-TASA-EXIT
004890           MOVE WS-TASA-RESULT TO FPFN-P-CAP-H-U
004900
004910           MOVE CN-N-HU  TO WS-NUMERADOR
004920           MOVE CN-N-LH  TO WS-DENOMINADOR
004930           PERFORM 9100-CALCULA-TASA
004940              THRU 9100-CALCULA-TASA-EXIT
004950           MOVE WS-TASA-RESULT TO FPFN-P-CAP-U-H
004960           .
004970       2600-CALCULA-TASAS-EXIT.
004980           EXIT.
004990
005000      *****************************************************************
005010      *                     2700-MUESTRA-RESULTADO                    *
005020      *****************************************************************
005030       2700-MUESTRA-RESULTADO.
005040
005050           MOVE SPACES TO WS-LINEA-DISPLAY
005060           STRING 'CORRIDA: '        DELIMITED BY SIZE
005070                  PARM-RUN-NAME      DELIMITED BY SIZE
005080                  '  N-H: '          DELIMITED BY SIZE
005090                  CN-N-H             DELIMITED BY SIZE
005100                  '  N-U: '          DELIMITED BY SIZE
005110                  CN-N-U             DELIMITED BY SIZE
005120                  '  N-LH: '         DELIMITED BY SIZE
005130                  CN-N-LH            DELIMITED BY SIZE
005140                  '  N-LU: '         DELIMITED BY SIZE
005150                  CN-N-LU            DELIMITED BY SIZE
005160             INTO WS-LINEA-DISPLAY
005170           END-STRING
005180           DISPLAY WS-LINEA-DISPLAY
005190
005200           MOVE SPACES TO WS-LINEA-DISPLAY
005210           STRING 'P-U-H: '          DELIMITED BY SIZE
005220                  FPFN-P-U-H         DELIMITED BY SIZE
005230                  '  P-H-U: '        DELIMITED BY SIZE
005240                  FPFN-P-H-U         DELIMITED BY SIZE
005250                  '  P-CAP-H-U: '    DELIMITED BY SIZE
005260                  FPFN-P-CAP-H-U     DELIMITED BY SIZE
005270                  '  P-CAP-U-H: '    DELIMITED BY SIZE
005280                  FPFN-P-CAP-U-H     DELIMITED BY SIZE
005290             INTO WS-LINEA-DISPLAY
005300           END-STRING
005310           DISPLAY WS-LINEA-DISPLAY
005320           .
005330       2700-MUESTRA-RESULTADO-EXIT.
005340           EXIT.
005350
005360      *****************************************************************
005370      *                   9100-CALCULA-TASA                           *
005380      * CALCULA UNA TASA TRUNCADA A 6 DECIMALES; CERO SI EL            *
005390      * DENOMINADOR ES CERO.                                           *
005400      *****************************************************************
005410       9100-CALCULA-TASA.
005420
005430           MOVE WS-NUMERADOR   TO WS-DIAG-NUM
005440           MOVE WS-DENOMINADOR TO WS-DIAG-DEN
005450
005460           IF WS-DENOMINADOR = ZERO
005470              MOVE ZERO TO WS-TASA-RESULT
005480           ELSE
005490              COMPUTE WS-TASA-RESULT = WS-NUMERADOR / WS-DENOMINADOR
005500           END-IF
005510           .
005520       9100-CALCULA-TASA-EXIT.
005530           EXIT.
005540
005550      *****************************************************************
005560      *                           3000-FIN                            *
005570      *****************************************************************
005580       3000-FIN.
005590
005600           MOVE PARM-PARAMS    TO FPFN-PARAMS
005610           MOVE PARM-RUN-NAME  TO FPFN-RUN-NAME
005620
005630           PERFORM 2600-CALCULA-TASAS
005640              THRU 2600-CALCULA-TASAS-EXIT
005650
005660           MOVE CN-N-H  TO FPFN-N-H
005670           MOVE CN-N-U  TO FPFN-N-U
005680           MOVE CN-N-LH TO FPFN-N-LH
005690           MOVE CN-N-LU TO FPFN-N-LU
005700
005710           WRITE REG-FP-FN-RESULTS
005720
005730           ADD 1 TO CN-CORRIDAS-PROCESADAS
005740
005750           PERFORM 2700-MUESTRA-RESULTADO
005760              THRU 2700-MUESTRA-RESULTADO-EXIT
005770
005780           DISPLAY 'CORRIDAS PROCESADAS: ' CN-CORRIDAS-PROCESADAS
005790           DISPLAY 'INFERIDOS LEIDOS: ' CN-INFER-LEIDOS
005800              ' DESCARTADOS: ' CN-INFER-DESCARTADOS
005810              ' RETENIDOS: ' CN-INFER-RETENIDOS
005820           DISPLAY 'VERDADEROS LEIDOS: ' CN-VERDAD-LEIDOS
005830              ' EMPAREJADOS: ' CN-EMPAREJADOS
005840
005850           CLOSE TRUE-NOTE-PARAMS
005860                 INFERRED-SCORES
005870                 FP-FN-RESULTS
005880
005890           STOP RUN.
