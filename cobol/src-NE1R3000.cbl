000010      ******************************************************************
000020      * Program name:    NE1R3000.                                    *
000030      * Original author: D. QUIROGA.                                   *
000040      *                                                                *
000050      * Maintenence Log                                                *
000060      * Date       Author        Maintenance Requirement.              *
000070      * ---------- ------------  -------------------------------------*
000080      * 12/08/1989 D.QUIROGA    INITIAL VERSION. REPORTE DE CORRIDAS   *
000090      *                         EXITOSAS POR GRUPO Y SUBDIRECTORIO     *
000100      *                         DE PARAMETROS (NE1R-44).               *
000110      * 25/02/1999 D.QUIROGA    Y2K: SIN IMPACTO, NO SE MANEJAN        *
000120      *                         FECHAS EN ESTE PROGRAMA.                *
000130      * 09/05/2007 J.CASTELAR   AGREGADO EL RENGLON DE TOTALES         *
000140      *                         FINALES A PEDIDO DE CONTROL DE         *
000150      *                         CALIDAD (NE1R-63).                     *
000160      ******************************************************************
000170      *                                                                *
000180      *          I D E N T I F I C A T I O N  D I V I S I O N          *
000190      *                                                                *
000200      ******************************************************************
000210       IDENTIFICATION DIVISION.
000220       PROGRAM-ID.  NE1R3000.
000230       AUTHOR. D. QUIROGA.
000240       INSTALLATION. NEORIS - IBM Z/OS.
000250       DATE-WRITTEN. 12/08/1989.
000260       DATE-COMPILED.
000270       SECURITY. CONFIDENTIAL.
000280      ******************************************************************
000290      *                                                                *
000300      * DESCRIPCION: LEE EL MANIFIESTO DE CORRIDAS DE SCORING Y         *
000310      * EMITE UN REPORTE CON QUIEBRE DE CONTROL POR GRUPO DE            *
000320      * EXPERIMENTO Y SUBDIRECTORIO DE PARAMETROS, INDICANDO CUANTAS    *
000330      * CORRIDAS DE CADA SUBDIRECTORIO TERMINARON CON LOS DOS           *
000340      * ARTEFACTOS ESPERADOS (NOTAS CALIFICADAS Y UTILIDAD).            *
000350      *                                                                *
000360      ******************************************************************
000370      *                                                                *
000380      *             E N V I R O N M E N T   D I V I S I O N            *
000390      *                                                                *
000400      ******************************************************************
000410       ENVIRONMENT DIVISION.
000420
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000470                  OFF STATUS IS SW-TRAZA-INACTIVA.
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500
000510           SELECT PARM-CARD       ASSIGN       TO PARMCARD
000520                                  ORGANIZATION IS LINE SEQUENTIAL
000530                                  FILE STATUS  IS WS-FILE-STATUS.
000540
000550           SELECT RUN-MANIFEST    ASSIGN       TO RUNMANIF
000560                                  FILE STATUS  IS WS-FILE-STATUS.
000570
000580           SELECT SUCCESS-REPORT  ASSIGN       TO SUCCRPT
000590                                  ORGANIZATION IS LINE SEQUENTIAL
000600                                  FILE STATUS  IS WS-FILE-STATUS.
000610      ******************************************************************
000620      *                                                                *
000630      *                      D A T A   D I V I S I O N                 *
000640      *                                                                *
000650      ******************************************************************
000660       DATA DIVISION.
000670       FILE SECTION.
000680
000690       FD  PARM-CARD
000700           RECORDING MODE IS F
000710           RECORD CONTAINS 21 CHARACTERS.
000720       01  REG-PARM-CARD.
000730           05  PARM-ETIQUETA-CORRIDA     PIC X(20).
000735           05  FILLER                    PIC X(01).
000740       01  REG-PARM-CARD-R REDEFINES REG-PARM-CARD.
000750           05  PARM-CARD-COMPLETA        PIC X(21).
000760
000770       FD  RUN-MANIFEST
000780           RECORDING MODE IS F
000790           RECORD CONTAINS 58 CHARACTERS.
000800       01  REG-RUN-MANIFEST.
000810           COPY NE1RMAN0.
000820
000830       FD  SUCCESS-REPORT
000840           RECORDING MODE IS F
000850           RECORD CONTAINS 132 CHARACTERS.
000860       01  REG-SUCCESS-REPORT.
000870           05  RPT-LINEA                 PIC X(120).
000880           05  FILLER                    PIC X(12).
000890
000900       WORKING-STORAGE SECTION.
000910      *****************************************************************
000920      *                    DEFINICION DE SWITCHES                     *
000930      *****************************************************************
000940       01  SW-SWITCHES.
000950           05  WS-FILE-STATUS            PIC X(02) VALUE SPACE.
000960               88  FS-88-OK                        VALUE '00'.
000970           05  SW-FIN-MANIFIESTO         PIC X(01) VALUE 'N'.
000980               88  FIN-MANIFIESTO                  VALUE 'S'.
000990           05  FILLER                    PIC X(02).
001000
001010      *****************************************************************
001020      *                    DEFINICION DE CONSTANTES                   *
001030      *****************************************************************
001040       01  CT-CONSTANTES.
001050           05  CT-MAX-EXITOSAS           PIC 9(03) COMP VALUE 200.
001060           05  FILLER                    PIC X(02).
001070
001080      *****************************************************************
001090      *              CLAVES DE CONTROL DE QUIEBRE                     *
001100      *****************************************************************
001110       01  WS-CLAVE-ANTERIOR.
001120           05  WS-CLAVE-GROUP-ANT        PIC X(20) VALUE SPACES.
001130           05  WS-CLAVE-SUBDIR-ANT       PIC X(20) VALUE SPACES.
001140       01  WS-CLAVE-ANTERIOR-R REDEFINES WS-CLAVE-ANTERIOR.
001150           05  WS-CLAVE-ANTERIOR-ALFA    PIC X(40).
001160
001170      *****************************************************************
001180      *                    DEFINICION DE CONTADORES                   *
001190      *****************************************************************
001200       01  CN-CONTADORES.
001210           05  CN-GRUPOS                 PIC 9(05) COMP VALUE ZERO.
001220           05  CN-SUBDIRS                PIC 9(05) COMP VALUE ZERO.
001230           05  CN-CORRIDAS               PIC 9(07) COMP VALUE ZERO.
001240           05  CN-EXITOSAS               PIC 9(07) COMP VALUE ZERO.
001245           05  FILLER                    PIC X(02).
001250
001260       01  WS-VARIABLES.
001270           05  WS-SUBDIR-TOTAL           PIC 9(05) COMP VALUE ZERO.
001280           05  WS-SUBDIR-SUCCESS         PIC 9(05) COMP VALUE ZERO.
001290           05  WS-SUCCESS-COUNT          PIC 9(03) COMP VALUE ZERO.
001300           05  WS-SNI                    PIC 9(03) COMP VALUE ZERO.
001310           05  WS-PUNTERO                PIC 9(03) COMP VALUE ZERO.
001320           05  FILLER                    PIC X(02).
001330
001340       01  WS-TABLA-EXITOSAS.
001350           05  WS-SUCCESS-NAME-TABLA OCCURS 200 TIMES
001360                                      PIC X(12).
001370
001380      *****************************************************************
001390      *  AREA DE DIAGNOSTICO PARA VOLCADOS DE CONSOLA (VER NE1R-63):   *
001400      *  MUESTRA LOS CONTEOS DE LA ULTIMA CORRIDA EVALUADA, PARA       *
001410      *  SOPORTE DE PRODUCCION.                                        *
001420      *****************************************************************
001430       01  WS-AREA-DIAGNOSTICO.
001440           05  WS-DIAG-TOTAL             PIC 9(05).
001450           05  WS-DIAG-EXITOSAS          PIC 9(05).
001460           05  FILLER                    PIC X(02).
001470       01  WS-AREA-DIAGNOSTICO-R REDEFINES WS-AREA-DIAGNOSTICO.
001480           05  WS-DIAG-ALFA              PIC X(12).
001490
001500       01  WS-LINEA-DISPLAY              PIC X(120) VALUE SPACES.
001510
001520      ******************************************************************
001530      *                                                                *
001540      *              P R O C E D U R E   D I V I S I O N               *
001550      *                                                                *
001560      ******************************************************************
001570       PROCEDURE DIVISION.
001580      *****************************************************************
001590      *                        0000-MAINLINE                          *
001600      *****************************************************************
001610       0000-MAINLINE.
001620
001630           PERFORM 1000-INICIO
001640              THRU 1000-INICIO-EXIT
001650
001660           PERFORM 2000-PROCESO
001670              THRU 2000-PROCESO-EXIT
001680
001690           PERFORM 3000-FIN.
001700
001710      *****************************************************************
001720      *                           1000-INICIO                         *
001730      *****************************************************************
001740       1000-INICIO.
001750
001760           OPEN INPUT  PARM-CARD
001770           IF FS-88-OK
001780              READ PARM-CARD
001790                  AT END
001800                  MOVE SPACES TO PARM-ETIQUETA-CORRIDA
001810              END-READ
001820              CLOSE PARM-CARD
001830           ELSE
001840              MOVE SPACES TO PARM-ETIQUETA-CORRIDA
001850           END-IF
001860
001870           OPEN INPUT  RUN-MANIFEST
001880           IF NOT FS-88-OK
001890              DISPLAY 'ERROR OPEN RUN-MANIFEST CODE: ' WS-FILE-STATUS
001900              PERFORM 3000-FIN
001910           END-IF
001920
001930           OPEN OUTPUT SUCCESS-REPORT
001940           IF NOT FS-88-OK
001950              DISPLAY 'ERROR OPEN SUCCESS-REPORT CODE: ' WS-FILE-STATUS
001960              PERFORM 3000-FIN
001970           END-IF
001980
001982           IF SW-TRAZA-ACTIVA
001984              DISPLAY 'NE1R3000 - UPSI-0 ACTIVA: TRAZA EXTENDIDA'
001986           END-IF
001988
001990           MOVE SPACES TO WS-LINEA-DISPLAY
001992           STRING 'NE1R3000 - CORRIDA: ' DELIMITED BY SIZE
001994                  PARM-ETIQUETA-CORRIDA  DELIMITED BY SIZE
001996             INTO WS-LINEA-DISPLAY
001998           END-STRING
002000           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
002002           WRITE REG-SUCCESS-REPORT
002004              AFTER ADVANCING TOP-OF-FORM
002006
002008           PERFORM 2400-LEE-MANIFIESTO
002010              THRU 2400-LEE-MANIFIESTO-EXIT
002012              .
002020       1000-INICIO-EXIT.
002030           EXIT.
002040
002050      *****************************************************************
002060      *                           2000-PROCESO                        *
002070      *****************************************************************
002080       2000-PROCESO.
002090
002100           PERFORM 2010-PROCESA-UN-REGISTRO
002110              THRU 2010-PROCESA-UN-REGISTRO-EXIT
002120              UNTIL FIN-MANIFIESTO
002130              .
002140       2000-PROCESO-EXIT.
002150           EXIT.
002160
002170       2010-PROCESA-UN-REGISTRO.
002180
002190           PERFORM 2100-DETECTA-QUIEBRE-GRUPO
002200              THRU 2100-DETECTA-QUIEBRE-GRUPO-EXIT
002210
002220           PERFORM 2200-DETECTA-QUIEBRE-SUBDIR
002230              THRU 2200-DETECTA-QUIEBRE-SUBDIR-EXIT
002240
002250           PERFORM 2300-ACUMULA-CORRIDA
002260              THRU 2300-ACUMULA-CORRIDA-EXIT
002270
002280           PERFORM 2400-LEE-MANIFIESTO
002290              THRU 2400-LEE-MANIFIESTO-EXIT
002300              .
002310       2010-PROCESA-UN-REGISTRO-EXIT.
002320           EXIT.
002330
002340      *****************************************************************
002350      *                  2100-DETECTA-QUIEBRE-GRUPO                   *
002360      *****************************************************************
002370       2100-DETECTA-QUIEBRE-GRUPO.
002380
002390           IF RMAN-GROUP-NAME NOT = WS-CLAVE-GROUP-ANT
002400              IF WS-CLAVE-SUBDIR-ANT NOT = SPACES
002410                 PERFORM 2210-CIERRA-SUBDIR
002420                    THRU 2210-CIERRA-SUBDIR-EXIT
002430              END-IF
002440              PERFORM 2110-IMPRIME-GRUPO
002450                 THRU 2110-IMPRIME-GRUPO-EXIT
002460              MOVE RMAN-GROUP-NAME  TO WS-CLAVE-GROUP-ANT
002470              MOVE SPACES           TO WS-CLAVE-SUBDIR-ANT
002480              ADD 1 TO CN-GRUPOS
002490           END-IF
002500           .
002510       2100-DETECTA-QUIEBRE-GRUPO-EXIT.
002520           EXIT.
002530
002540       2110-IMPRIME-GRUPO.
002550
002560           MOVE SPACES TO WS-LINEA-DISPLAY
002570           STRING RMAN-GROUP-NAME DELIMITED BY SPACE
002580                  ':'             DELIMITED BY SIZE
002590             INTO WS-LINEA-DISPLAY
002600           END-STRING
002610           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
002620           WRITE REG-SUCCESS-REPORT
002630
002640           MOVE '----------' TO WS-LINEA-DISPLAY
002650           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
002660           WRITE REG-SUCCESS-REPORT
002670           .
002680       2110-IMPRIME-GRUPO-EXIT.
002690           EXIT.
002700
002710      *****************************************************************
002720      *                 2200-DETECTA-QUIEBRE-SUBDIR                   *
002730      *****************************************************************
002740       2200-DETECTA-QUIEBRE-SUBDIR.
002750
002760           IF RMAN-SUBDIR-NAME NOT = WS-CLAVE-SUBDIR-ANT
002770              IF WS-CLAVE-SUBDIR-ANT NOT = SPACES
002780                 PERFORM 2210-CIERRA-SUBDIR
002790                    THRU 2210-CIERRA-SUBDIR-EXIT
002800              END-IF
002810              MOVE RMAN-SUBDIR-NAME TO WS-CLAVE-SUBDIR-ANT
002820              MOVE ZERO TO WS-SUBDIR-TOTAL
002830              MOVE ZERO TO WS-SUBDIR-SUCCESS
002840              MOVE ZERO TO WS-SUCCESS-COUNT
002850              ADD 1 TO CN-SUBDIRS
002860           END-IF
002870           .
002880       2200-DETECTA-QUIEBRE-SUBDIR-EXIT.
002890           EXIT.
002900
002910      *****************************************************************
002920      *                     2210-CIERRA-SUBDIR                        *
002930      * IMPRIME EL DETALLE DE UN SUBDIRECTORIO AL CERRARSE SU QUIEBRE, *
002940      * Y LA LISTA DE CORRIDAS EXITOSAS SI LAS HUBO.                  *
002950      *****************************************************************
002960       2210-CIERRA-SUBDIR.
002970
002980           MOVE WS-SUBDIR-TOTAL   TO WS-DIAG-TOTAL
002990           MOVE WS-SUBDIR-SUCCESS TO WS-DIAG-EXITOSAS
003000
003010           MOVE SPACES TO WS-LINEA-DISPLAY
003020           STRING '  '                DELIMITED BY SIZE
003030                  WS-CLAVE-SUBDIR-ANT DELIMITED BY SPACE
003040                  ': '                DELIMITED BY SIZE
003050                  WS-SUBDIR-SUCCESS   DELIMITED BY SIZE
003060                  '/'                 DELIMITED BY SIZE
003070                  WS-SUBDIR-TOTAL     DELIMITED BY SIZE
003080                  ' successful runs'  DELIMITED BY SIZE
003090             INTO WS-LINEA-DISPLAY
003100           END-STRING
003110           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
003120           WRITE REG-SUCCESS-REPORT
003130
003140           IF WS-SUBDIR-SUCCESS > 0
003150              PERFORM 2220-IMPRIME-EXITOSAS
003160                 THRU 2220-IMPRIME-EXITOSAS-EXIT
003170           END-IF
003180           .
003190       2210-CIERRA-SUBDIR-EXIT.
003200           EXIT.
003210
003220      *****************************************************************
003230      *                   2220-IMPRIME-EXITOSAS                       *
003240      *****************************************************************
003250       2220-IMPRIME-EXITOSAS.
003260
003270           MOVE SPACES TO WS-LINEA-DISPLAY
003272           MOVE 1 TO WS-PUNTERO
003280           STRING '    Successful runs: ' DELIMITED BY SIZE
003290             INTO WS-LINEA-DISPLAY
003300             WITH POINTER WS-PUNTERO
003310           END-STRING
003320
003330           PERFORM 2230-AGREGA-NOMBRE-LISTA
003340              THRU 2230-AGREGA-NOMBRE-LISTA-EXIT
003350              VARYING WS-SNI FROM 1 BY 1
003360              UNTIL WS-SNI > WS-SUCCESS-COUNT
003370
003380           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
003390           WRITE REG-SUCCESS-REPORT
003400           .
003410       2220-IMPRIME-EXITOSAS-EXIT.
003420           EXIT.
003430
003440       2230-AGREGA-NOMBRE-LISTA.
003450
003460           IF WS-SNI > 1
003470              STRING ', ' DELIMITED BY SIZE
003480                INTO WS-LINEA-DISPLAY
003490                WITH POINTER WS-PUNTERO
003500                ON OVERFLOW CONTINUE
003510              END-STRING
003520           END-IF
003530
003540           STRING WS-SUCCESS-NAME-TABLA(WS-SNI) DELIMITED BY SPACE
003550             INTO WS-LINEA-DISPLAY
003560             WITH POINTER WS-PUNTERO
003570             ON OVERFLOW CONTINUE
003580           END-STRING
003590           .
003600       2230-AGREGA-NOMBRE-LISTA-EXIT.
003610           EXIT.
003620
003630      *****************************************************************
003640      *                     2300-ACUMULA-CORRIDA                      *
003650      *****************************************************************
003660       2300-ACUMULA-CORRIDA.
003670
003680           ADD 1 TO WS-SUBDIR-TOTAL
003690           ADD 1 TO CN-CORRIDAS
003700
003710           IF RMAN-HAS-SCORED-NOTES = 'Y'
003720              AND RMAN-HAS-HELPFULNESS = 'Y'
003730              ADD 1 TO WS-SUBDIR-SUCCESS
003740              ADD 1 TO CN-EXITOSAS
003750              PERFORM 2310-AGREGA-CORRIDA-EXITOSA
003760                 THRU 2310-AGREGA-CORRIDA-EXITOSA-EXIT
003770           END-IF
003780           .
003790       2300-ACUMULA-CORRIDA-EXIT.
003800           EXIT.
003810
003820       2310-AGREGA-CORRIDA-EXITOSA.
003830
003840           IF WS-SUCCESS-COUNT < CT-MAX-EXITOSAS
003850              ADD 1 TO WS-SUCCESS-COUNT
003860              MOVE RMAN-RUN-NAME
003870                TO WS-SUCCESS-NAME-TABLA(WS-SUCCESS-COUNT)
003880           END-IF
003890           .
003900       2310-AGREGA-CORRIDA-EXITOSA-EXIT.
003910           EXIT.
003920
003930      *****************************************************************
003940      *                    2400-LEE-MANIFIESTO                        *
003950      *****************************************************************
003960       2400-LEE-MANIFIESTO.
003970
003980           READ RUN-MANIFEST
003990                AT END
004000                SET FIN-MANIFIESTO           TO TRUE
004010           END-READ
004020           .
004030       2400-LEE-MANIFIESTO-EXIT.
004040           EXIT.
004050
004060      *****************************************************************
004070      *                           3000-FIN                            *
004080      *****************************************************************
004090       3000-FIN.
004100
004110           IF WS-CLAVE-SUBDIR-ANT NOT = SPACES
004120              PERFORM 2210-CIERRA-SUBDIR
004130                 THRU 2210-CIERRA-SUBDIR-EXIT
004140           END-IF
004150
004160           MOVE SPACES TO WS-LINEA-DISPLAY
004170           STRING 'GROUPS: '     DELIMITED BY SIZE
004180                  CN-GRUPOS      DELIMITED BY SIZE
004190                  '  SUBDIRS: '  DELIMITED BY SIZE
004200                  CN-SUBDIRS     DELIMITED BY SIZE
004210                  '  RUNS: '     DELIMITED BY SIZE
004220                  CN-CORRIDAS    DELIMITED BY SIZE
004230                  '  SUCCESSFUL: ' DELIMITED BY SIZE
004240                  CN-EXITOSAS    DELIMITED BY SIZE
004250             INTO WS-LINEA-DISPLAY
004260           END-STRING
004270           MOVE WS-LINEA-DISPLAY TO RPT-LINEA
004280           WRITE REG-SUCCESS-REPORT
004290
004300           CLOSE RUN-MANIFEST
004310                 SUCCESS-REPORT
004320
004330           STOP RUN.
