000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RINF0                                   *
000040*                                                                *
000050* DESCRIPCION:  PARAMETROS INFERIDOS POR EL MODELO (INTERCEPTO   *
000060*               Y FACTOR), CON BANDERAS DE PRESENCIA, USADOS     *
000070*               POR EL EVALUADOR DE FALSOS POSITIVOS/NEGATIVOS.  *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 028 POSICIONES.                          *
000120*           PREFIJO  : INFR.                                    *
000130*                                                                *
000140* MAINTENENCE LOG                                                *
000150* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000160* ---------- ------------  ------------------------------------- *
000170* 17/06/1988 L.BENAVIDEZ   INITIAL VERSION (NE1R-40).            *
000180* 22/02/1999 L.BENAVIDEZ   Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000190******************************************************************
000200     05  NE1RINF0.
000210         10  INFR-NOTE-ID                  PIC 9(12).
000220         10  INFR-CORE-INTERCEPT           PIC S9(02)V9(04).
000230         10  INFR-CORE-INTCPT-PRES         PIC X(01).
000240         10  INFR-CORE-FACTOR1             PIC S9(02)V9(04).
000250         10  INFR-CORE-FACTOR1-PRES        PIC X(01).
000260         10  FILLER                        PIC X(02).
