000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RSTA0                                   *
000040*                                                                *
000050* DESCRIPCION:  AREA DE TRABAJO PARA LAS ESTADISTICAS DE NOTA    *
000060*               (INTERCEPTO Y FACTOR DEL MODELO, VOTOS POR TAG)  *
000070*               QUE ALIMENTAN AL MOTOR DE REGLAS DE ESTADO.      *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 130 POSICIONES.                          *
000120*           PREFIJO  : STAT.                                    *
000130*                                                                *
000140* LOS 4 TAGS DE "NOT HELPFUL" SE MANEJAN EN TABLA, EN EL ORDEN   *
000150* FIJO: (1) INCORRECT (2) SOURCES (3) MISSING-CONTEXT            *
000160* (4) HARD-TO-UNDERSTAND.  VER CT-TAG-NOMBRE EN NE1R1000.        *
000170*                                                                *
000180* MAINTENENCE LOG                                                *
000190* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000200* ---------- ------------  ------------------------------------- *
000210* 04/11/1986 R.ALTAMIRANO  INITIAL VERSION (NE1R-36).            *
000220* 19/02/1999 R.ALTAMIRANO  Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000230* 08/05/2007 D.QUIROGA     AGREGADO STAT-STABLE-CRH-TS (NE1R-58).*
000240* 23/09/2015 M.ESCALONA    AGREGADA TABLA DE TAGS (NE1R-91).     *
000250******************************************************************
000260     05  NE1RSTA0.
000270         10  STAT-NOTE-ID                  PIC 9(12).
000280         10  STAT-CLASSIFICATION           PIC X(01).
000290         10  STAT-INTERNAL-INTERCEPT       PIC S9(02)V9(04).
000300         10  STAT-INTERNAL-INTCPT-PRES     PIC X(01).
000310         10  STAT-INTERNAL-FACTOR1         PIC S9(02)V9(04).
000320         10  STAT-INTERNAL-FACTOR1-PRES    PIC X(01).
000330         10  STAT-NUM-RATINGS              PIC 9(07).
000340         10  STAT-CURRENT-LABEL            PIC X(03).
000350         10  STAT-LOCKED-STATUS            PIC X(03).
000360         10  STAT-LOW-DILIGENCE-INTCPT     PIC S9(02)V9(04).
000370         10  STAT-LOW-DILIGENCE-PRES       PIC X(01).
000380         10  STAT-TAG-ADJ-TOTAL            PIC 9(05)V99
000390                                           OCCURS 4 TIMES.
000400         10  STAT-TAG-ADJ-RATIO            PIC 9V9(04)
000410                                           OCCURS 4 TIMES.
000420         10  STAT-INCORRECT-TAG-COUNT      PIC 9(05).
000430         10  STAT-VOTERS-IN-INTERVAL       PIC 9(05).
000440         10  STAT-WEIGHTED-INCORRECT       PIC 9(05)V9(04).
000450         10  STAT-STABLE-CRH-TS            PIC S9(13).
000460         10  FILLER                        PIC X(03).
