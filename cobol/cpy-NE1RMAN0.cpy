000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RMAN0                                   *
000040*                                                                *
000050* DESCRIPCION:  MANIFIESTO DE CORRIDAS DE SCORING POR GRUPO DE   *
000060*               EXPERIMENTO Y SUBDIRECTORIO DE PARAMETROS, CON   *
000070*               LAS BANDERAS DE ARTEFACTOS PRESENTES.            *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 058 POSICIONES.                          *
000120*           PREFIJO  : RMAN.                                    *
000130*                                                                *
000140* EL ARCHIVO VIENE ORDENADO POR GRUPO, SUBDIRECTORIO Y CORRIDA.  *
000150*                                                                *
000160* MAINTENENCE LOG                                                *
000170* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000180* ---------- ------------  ------------------------------------- *
000190* 12/08/1989 D.QUIROGA     INITIAL VERSION (NE1R-44).            *
000200* 25/02/1999 D.QUIROGA     Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000210******************************************************************
000220     05  NE1RMAN0.
000230         10  RMAN-GROUP-NAME               PIC X(20).
000240         10  RMAN-SUBDIR-NAME              PIC X(20).
000250         10  RMAN-RUN-NAME                 PIC X(12).
000260         10  RMAN-HAS-SCORED-NOTES         PIC X(01).
000270         10  RMAN-HAS-HELPFULNESS          PIC X(01).
000280         10  FILLER                        PIC X(04).
