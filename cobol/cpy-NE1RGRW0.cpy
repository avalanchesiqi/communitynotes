000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RGRW0                                   *
000040*                                                                *
000050* DESCRIPCION:  REGISTRO CRUDO GENERICO (ID + FECHA DE CREACION  *
000060*               EN MILISEGUNDOS + RESTO DE LA CARGA) COMPARTIDO  *
000070*               POR LOS ARCHIVOS DE RATINGS, HISTORIA DE ESTADO  *
000080*               Y ENROLAMIENTO DE USUARIOS DEL EXTRACTOR DE      *
000090*               SUBMUESTRAS.                                     *
000100*                                                                *
000110* -------------------------------------------------------------- *
000120*                                                                *
000130*           LONGITUD : 068 POSICIONES.                          *
000140*           PREFIJO  : GRAW.                                    *
000150*                                                                *
000160* MAINTENENCE LOG                                                *
000170* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000180* ---------- ------------  ------------------------------------- *
000190* 03/03/1991 M.ESCALONA    INITIAL VERSION (NE1R-49).            *
000200* 14/01/1999 M.ESCALONA    Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000210******************************************************************
000220     05  NE1RGRW0.
000230         10  GRAW-ID                       PIC 9(12).
000240         10  GRAW-CREATED-AT-MILLIS        PIC 9(13).
000250         10  GRAW-OTHER-DATA               PIC X(40).
000260         10  FILLER                        PIC X(03).
