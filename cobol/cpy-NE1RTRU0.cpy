000010******************************************************************
000020*                                                                *
000030* NOMBRE DEL OBJETO:  NE1RTRU0                                   *
000040*                                                                *
000050* DESCRIPCION:  PARAMETROS VERDADEROS (GROUND TRUTH) DE UNA      *
000060*               NOTA, USADOS POR EL EVALUADOR DE FALSOS POSI-    *
000070*               TIVOS / FALSOS NEGATIVOS PARA MEDIR EL MODELO.   *
000080*                                                                *
000090* -------------------------------------------------------------- *
000100*                                                                *
000110*           LONGITUD : 026 POSICIONES.                          *
000120*           PREFIJO  : TRUP.                                    *
000130*                                                                *
000140* MAINTENENCE LOG                                                *
000150* DATE       AUTHOR        MAINTENANCE REQUIREMENT               *
000160* ---------- ------------  ------------------------------------- *
000170* 17/06/1988 L.BENAVIDEZ   INITIAL VERSION (NE1R-40).            *
000180* 22/02/1999 L.BENAVIDEZ   Y2K: VERIFICADO, NO USA FECHAS AAMMDD.*
000190******************************************************************
000200     05  NE1RTRU0.
000210         10  TRUP-NOTE-ID                  PIC 9(12).
000220         10  TRUP-REAL-INTERCEPT           PIC S9(02)V9(04).
000230         10  TRUP-REAL-FACTOR              PIC S9(02)V9(04).
000240         10  FILLER                        PIC X(02).
