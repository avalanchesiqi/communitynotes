000010      ******************************************************************
000020      * Program name:    NE1R1000.                                    *
000030      * Original author: R. ALTAMIRANO.                                *
000040      *                                                                *
000050      * Maintenence Log                                                *
000060      * Date       Author        Maintenance Requirement.              *
000070      * ---------- ------------  -------------------------------------*
000080      * 04/11/1986 R.ALTAMIRANO  INITIAL VERSION. MOTOR DE REGLAS DE   *
000090      *                          ESTADO DE NOTAS (NE1R-36).            *
000100      * 12/07/1991 D.QUIROGA     AGREGADA REGLA DE RECHAZO FIRME Y     *
000110      *                          DEMORA DE ESTABILIZACION (NE1R-44).   *
000120      * 19/02/1999 R.ALTAMIRANO  Y2K: TIMESTAMPS VERIFICADOS COMO      *
000130      *                          EPOCH MILLIS, NO SE USAN FECHAS       *
000140      *                          DE 2 DIGITOS EN NINGUN CALCULO.       *
000150      * 08/05/2007 D.QUIROGA     AGREGADO EL CANDADO DE DERIVA DE      *
000160      *                          SCORING (DRIFT GUARD) (NE1R-58).      *
000170      * 23/09/2015 M.ESCALONA    AGREGADA REGLA DE EXPLICACION         *
000180      *                          INSUFICIENTE Y TABLA DE TAGS          *
000190      *                          (NE1R-91).                            *
000200      * 30/01/2021 J.CASTELAR    REVISION SONAR: PARAMETROS COMO       *
000210      *                          TARJETA SYSIN EN LUGAR DE LITERALES   *
000220      *                          DE PRUEBA (NE1R-118).                 *
000230      * 11/04/2023 J.CASTELAR    CORREGIDO EL ORDEN DE EVALUACION DE   *
000240      *                          LA REGLA DE INERCIA DE CRH (NE1R-126).*
000250      ******************************************************************
000260      *                                                                *
000270      *          I D E N T I F I C A T I O N  D I V I S I O N          *
000280      *                                                                *
000290      ******************************************************************
000300       IDENTIFICATION DIVISION.
000310       PROGRAM-ID.  NE1R1000.
000320       AUTHOR. R. ALTAMIRANO.
000330       INSTALLATION. NEORIS - IBM Z/OS.
000340       DATE-WRITTEN. 04/11/1986.
000350       DATE-COMPILED.
000360       SECURITY. CONFIDENTIAL.
000370      ******************************************************************
000380      *                                                                *
000390      * DESCRIPCION: CORRIDA NOCTURNA QUE APLICA, EN ORDEN FIJO, LAS   *
000400      * 13 REGLAS DE NEGOCIO QUE DECIDEN EL ESTADO FINAL DE CADA NOTA  *
000410      * COMUNITARIA (CRH / CRNH / NMR) A PARTIR DE LAS SENIALES DE     *
000420      * LOS MODELOS ESTADISTICOS (INTERCEPTO, FACTOR, VOTOS DE TAG).   *
000430      * EL PROGRAMA MANTIENE, POR NOTA, LA ETIQUETA DE TRABAJO, EL     *
000440      * RASTRO DE REGLAS QUE ACTUARON Y LOS CAMPOS AUXILIARES DE       *
000450      * SALIDA, Y EMITE UN REGISTRO DE SALIDA POR NOTA DE ENTRADA.     *
000460      *                                                                *
000470      ******************************************************************
000480      *                                                                *
000490      *             E N V I R O N M E N T   D I V I S I O N            *
000500      *                                                                *
000510      ******************************************************************
000520       ENVIRONMENT DIVISION.
000530
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
000570                  OFF STATUS IS SW-TRAZA-INACTIVA.
000580
000590       INPUT-OUTPUT SECTION.
000600      *****************************************************************
000610      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
000620      *****************************************************************
000630       FILE-CONTROL.
000640
000650           SELECT PARM-CARD    ASSIGN       TO PARMCARD
000660                               ORGANIZATION IS LINE SEQUENTIAL
000670                               FILE STATUS  IS WS-FILE-STATUS.
000680
000690           SELECT NOTE-STATS   ASSIGN       TO NOTESTA
000700                               FILE STATUS  IS WS-FILE-STATUS.
000710
000720           SELECT SCORED-NOTES ASSIGN       TO SCORNOTE
000730                               FILE STATUS  IS WS-FILE-STATUS.
000740
000750           SELECT SCORING-REPORT ASSIGN     TO SCORRPT
000760                               ORGANIZATION IS LINE SEQUENTIAL
000770                               FILE STATUS  IS WS-FILE-STATUS.
000780      ******************************************************************
000790      *                                                                *
000800      *                      D A T A   D I V I S I O N                 *
000810      *                                                                *
000820      ******************************************************************
000830       DATA DIVISION.
000840       FILE SECTION.
000850
000860       FD  PARM-CARD
000870           RECORDING MODE IS F
000880           RECORD CONTAINS 13 CHARACTERS.
000890       01  REG-PARM-CARD                 PIC X(13).
000910
000920       FD  NOTE-STATS
000930           RECORDING MODE IS F
000940           RECORD CONTAINS 130 CHARACTERS.
000950       01  REG-NOTE-STATS.
000960           COPY NE1RSTA0.
000970
000980       FD  SCORED-NOTES
000990           RECORDING MODE IS F
001000           RECORD CONTAINS 246 CHARACTERS.
001010       01  REG-SCORED-NOTES.
001020           COPY NE1RSCN0.
001030
001040       FD  SCORING-REPORT
001050           RECORDING MODE IS F
001060           RECORD CONTAINS 132 CHARACTERS.
001070       01  REG-SCORING-REPORT.
001080           05  RPT-LINEA                 PIC X(100).
001090           05  FILLER                    PIC X(32).
001100
001110       WORKING-STORAGE SECTION.
001120      *****************************************************************
001130      *                    DEFINICION DE SWITCHES                     *
001140      *****************************************************************
001150       01  SW-SWITCHES.
001160           05  WS-FILE-STATUS            PIC X(02) VALUE SPACE.
001170               88  FS-88-OK                        VALUE '00'.
001180           05  SW-FIN-NOTE-STATS         PIC X(01) VALUE 'N'.
001190               88  FIN-NOTE-STATS                  VALUE 'S'.
001195           05  FILLER                    PIC X(02).
001200
001210      *****************************************************************
001220      *                    DEFINICION DE CONSTANTES                   *
001230      *****************************************************************
001240       01  CT-CONSTANTES.
001250           05  CT-CRH-THRESHOLD          PIC S9(02)V9(04) VALUE +0.4000.
001260           05  CT-CRNH-THR-INTERCEPT     PIC S9(02)V9(04) VALUE -0.0500.
001270           05  CT-CRNH-THR-NM            PIC S9(02)V9(04) VALUE -0.0100.
001280           05  CT-FIRM-REJECT-THRESHOLD  PIC S9(02)V9(04) VALUE +0.3000.
001290           05  CT-INERTIA-THRESHOLD      PIC S9(02)V9(04) VALUE +0.3900.
001300           05  CT-INERTIA-EXPECTED-MAX   PIC S9(02)V9(04) VALUE +0.4000.
001310           05  CT-LARGE-FACTOR-THRESHOLD PIC S9(02)V9(04) VALUE +0.5000.
001320           05  CT-LOW-DILIG-THRESHOLD    PIC S9(02)V9(04) VALUE +0.2632.
001330           05  CT-GROUP-MIN-SAFEGUARD    PIC S9(02)V9(04) VALUE +0.3000.
001340           05  CT-TOPIC-NMR-INTERCEPT    PIC S9(02)V9(04) VALUE +0.2400.
001350           05  CT-TOPIC-NMR-FACTOR       PIC S9(02)V9(04) VALUE +0.5100.
001360           05  CT-MIN-RATINGS-NEEDED     PIC 9(07)        VALUE 5.
001370           05  CT-MIN-ADJUSTED-TOTAL     PIC 9(05)V99     VALUE 2.50.
001380           05  CT-INCORRECT-TAG-THRESH   PIC 9(05)        VALUE 2.
001390           05  CT-INCORRECT-VOTE-THRESH  PIC 9(05)        VALUE 3.
001400           05  CT-INCORRECT-WEIGHT-THR   PIC 9(05)V9(04)  VALUE 2.5000.
001410           05  CT-MIN-TAGS-FOR-STATUS    PIC 9(02)        VALUE 2.
001420           05  CT-MIN-RATINGS-GET-TAG    PIC 9(02)        VALUE 2.
001430           05  CT-STABLE-CRH-MILLIS      PIC 9(09)        VALUE 1800000.
001440           05  CT-TAGS-OUTLIER-CNT       PIC 9(02)        VALUE 3.
001450           05  CT-MAX-NOTAS              PIC 9(07) COMP   VALUE 30000.
001455           05  FILLER                    PIC X(04).
001460
001470      *****************************************************************
001480      *        TABLA DE NOMBRES DE REGLA (RASTRO / DECIDED-BY)        *
001490      * SE DECLARA COMO 13 CONSTANTES INDIVIDUALES Y SE REDEFINE COMO *
001500      * TABLA PARA PODER ACCEDER POR NUMERO DE REGLA (1-13).          *
001510      *****************************************************************
001520       01  CT-NOMBRES-REGLA.
001530           05  CT-R01-NOMBRE  PIC X(32) VALUE 'InitialNMR (v1.0)'.
001540           05  CT-R02-NOMBRE  PIC X(32) VALUE 'GeneralCRH (v1.0)'.
001550           05  CT-R03-NOMBRE  PIC X(32) VALUE 'RejectLowIntercept (v1.0)'.
001560           05  CT-R04-NOMBRE  PIC X(32) VALUE 'NmCRNH (v1.0)'.
001570           05  CT-R05-NOMBRE  PIC X(32) VALUE 'GeneralCRNH (v1.0)'.
001580           05  CT-R06-NOMBRE  PIC X(32) VALUE 'TagFilter (v1.0)'.
001590           05  CT-R07-NOMBRE  PIC X(32) VALUE 'FilterIncorrect (v1.0)'.
001600           05  CT-R08-NOMBRE  PIC X(32) VALUE 'FilterLowDiligence (v1.0)'.
001610           05  CT-R09-NOMBRE  PIC X(32) VALUE 'FilterLargeFactor (v1.0)'.
001620           05  CT-R10-NOMBRE  PIC X(32) VALUE 'GeneralCRHInertia (v1.0)'.
001630           05  CT-R11-NOMBRE  PIC X(32) VALUE
001640               'InsufficientExplanation (v1.0)'.
001650           05  CT-R12-NOMBRE  PIC X(32) VALUE
001660               'NmrDueToMinStableCrhTime (v1.0)'.
001670           05  CT-R13-NOMBRE  PIC X(32) VALUE 'ScoringDriftGuard (v1.0)'.
001680       01  CT-NOMBRES-REGLA-R REDEFINES CT-NOMBRES-REGLA.
001690           05  CT-REGLA-NOMBRE           PIC X(32) OCCURS 13 TIMES.
001691
001692      * LA R12 MIDE 31 BYTES Y SCOR-DECIDED-BY SOLO ADMITE 30; SE
001693      * FIJA UNA FORMA CORTA (SIN EL ESPACIO ANTES DEL PARENTESIS)
001694      * PARA QUE EL CAMPO DE SALIDA QUEDE COMPLETO, NO RECORTADO.
001695       01  CT-R12-NOMBRE-DECIDE  PIC X(30) VALUE
001696               'NmrDueToMinStableCrhTime(v1.0)'.
001700
001710       01  CT-LARGOS-REGLA.
001720           05  CT-R01-LARGO   PIC 9(02) COMP VALUE 17.
001730           05  CT-R02-LARGO   PIC 9(02) COMP VALUE 17.
001740           05  CT-R03-LARGO   PIC 9(02) COMP VALUE 25.
001750           05  CT-R04-LARGO   PIC 9(02) COMP VALUE 13.
001760           05  CT-R05-LARGO   PIC 9(02) COMP VALUE 18.
001770           05  CT-R06-LARGO   PIC 9(02) COMP VALUE 16.
001780           05  CT-R07-LARGO   PIC 9(02) COMP VALUE 22.
001790           05  CT-R08-LARGO   PIC 9(02) COMP VALUE 25.
001800           05  CT-R09-LARGO   PIC 9(02) COMP VALUE 24.
001810           05  CT-R10-LARGO   PIC 9(02) COMP VALUE 24.
001820           05  CT-R11-LARGO   PIC 9(02) COMP VALUE 30.
001830           05  CT-R12-LARGO   PIC 9(02) COMP VALUE 31.
001840           05  CT-R13-LARGO   PIC 9(02) COMP VALUE 24.
001850       01  CT-LARGOS-REGLA-R REDEFINES CT-LARGOS-REGLA.
001860           05  CT-REGLA-LARGO            PIC 9(02) COMP OCCURS 13 TIMES.
001870
001880      *****************************************************************
001890      *      TABLA DE TAGS DE NOT-HELPFUL, EN EL ORDEN DE EVALUACION  *
001900      *       1=INCORRECT  2=SOURCES  3=MISSING-CONTEXT               *
001910      *       4=HARD-TO-UNDERSTAND (EXENTO DEL FILTRO DE OUTLIERS)    *
001920      *****************************************************************
001930       01  CT-NOMBRES-TAG.
001940           05  CT-TAG1-NOMBRE PIC X(19) VALUE 'INCORRECT'.
001950           05  CT-TAG2-NOMBRE PIC X(19) VALUE 'SOURCES'.
001960           05  CT-TAG3-NOMBRE PIC X(19) VALUE 'MISSING-CONTEXT'.
001970           05  CT-TAG4-NOMBRE PIC X(19) VALUE 'HARD-TO-UNDERSTAND'.
001980       01  CT-NOMBRES-TAG-R REDEFINES CT-NOMBRES-TAG.
001990           05  CT-TAG-NOMBRE             PIC X(19) OCCURS 4 TIMES.
002000
002010       01  CT-LARGOS-TAG.
002020           05  CT-TAG1-LARGO  PIC 9(02) COMP VALUE 9.
002030           05  CT-TAG2-LARGO  PIC 9(02) COMP VALUE 7.
002040           05  CT-TAG3-LARGO  PIC 9(02) COMP VALUE 15.
002050           05  CT-TAG4-LARGO  PIC 9(02) COMP VALUE 19.
002060       01  CT-LARGOS-TAG-R REDEFINES CT-LARGOS-TAG.
002070           05  CT-TAG-LARGO              PIC 9(02) COMP OCCURS 4 TIMES.
002080
002090       01  CT-UMBRALES-TAG.
002100           05  CT-TAG1-UMBRAL PIC S9(01)V9(04) VALUE +0.3000.
002110           05  CT-TAG2-UMBRAL PIC S9(01)V9(04) VALUE +0.3000.
002120           05  CT-TAG3-UMBRAL PIC S9(01)V9(04) VALUE +0.3000.
002130           05  CT-TAG4-UMBRAL PIC S9(01)V9(04) VALUE +9.9999.
002140       01  CT-UMBRALES-TAG-R REDEFINES CT-UMBRALES-TAG.
002150           05  CT-TAG-UMBRAL             PIC S9(01)V9(04) OCCURS 4 TIMES.
002160
002170      *****************************************************************
002180      *                    DEFINICION DE CONTADORES                   *
002190      *****************************************************************
002200       01  CN-CONTADORES.
002210           05  CN-NOTAS-LEIDAS           PIC 9(07) COMP VALUE ZERO.
002220           05  CN-NOTAS-ESCRITAS         PIC 9(07) COMP VALUE ZERO.
002230           05  CN-NOTAS-CRH              PIC 9(07) COMP VALUE ZERO.
002240           05  CN-NOTAS-CRNH             PIC 9(07) COMP VALUE ZERO.
002250           05  CN-NOTAS-NMR              PIC 9(07) COMP VALUE ZERO.
002260           05  CN-POR-REGLA              PIC 9(07) COMP OCCURS 13 TIMES
002270                                          VALUE ZERO.
002275           05  FILLER                    PIC X(04).
002280
002290      *****************************************************************
002300      *                     DEFINICION DE VARIABLES                   *
002310      *****************************************************************
002320       01  WS-VARIABLES.
002330           05  WS-IX                     PIC 9(07) COMP.
002340           05  WS-TAG-IX                 PIC 9(02) COMP.
002350           05  WS-REGLA-IX                PIC 9(02) COMP.
002360           05  WS-ABS-FACTOR             PIC S9(02)V9(04).
002370           05  WS-ABS-TOPIC-FACTOR       PIC S9(02)V9(04).
002380           05  WS-ELAPSED-MILLIS         PIC S9(13).
002390           05  WS-TAGS-CALIFICAN         PIC 9(02) COMP.
002400           05  WS-MEJOR-CUENTA           PIC 9(05)V99 OCCURS 2 TIMES.
002410           05  WS-MEJOR-TAG              PIC 9(02) COMP OCCURS 2 TIMES.
002420           05  WS-CUENTA-AUX             PIC 9(05)V99.
002425           05  FILLER                    PIC X(04).
002430
002440       01  WS-PARM-NOW-ALFA              PIC X(13).
002450       01  WS-PARM-NOW-NUM REDEFINES WS-PARM-NOW-ALFA PIC 9(13).
002460
002470      *****************************************************************
002480      *  TABLA DE TRABAJO: UNA ENTRADA POR NOTA LEIDA DE NOTE-STATS.  *
002490      *  SE RECORRE UNA VEZ POR REGLA (13 PASADAS), EN LUGAR DE       *
002500      *  ABRIR Y CERRAR EL ARCHIVO 13 VECES.                          *
002510      *****************************************************************
002520       01  WS-TABLA-NOTAS.
002530           05  WS-NOTA OCCURS 30000 TIMES
002540                        INDEXED BY WS-NI.
002550               10  WS-T-NOTE-ID              PIC 9(12).
002560               10  WS-T-CLASSIFICATION       PIC X(01).
002570               10  WS-T-INTERCEPT            PIC S9(02)V9(04).
002580               10  WS-T-INTCPT-PRES          PIC X(01).
002590                   88  WS-T-INTCPT-OK                 VALUE 'Y'.
002600               10  WS-T-FACTOR1              PIC S9(02)V9(04).
002610               10  WS-T-FACTOR1-PRES         PIC X(01).
002620                   88  WS-T-FACTOR1-OK                VALUE 'Y'.
002630               10  WS-T-NUM-RATINGS          PIC 9(07).
002640               10  WS-T-CURRENT-LABEL        PIC X(03).
002650               10  WS-T-LOCKED-STATUS        PIC X(03).
002660               10  WS-T-LOW-DIL-INTERCEPT    PIC S9(02)V9(04).
002670               10  WS-T-LOW-DIL-PRES         PIC X(01).
002680                   88  WS-T-LOW-DIL-OK                VALUE 'Y'.
002690               10  WS-T-TAG-ADJ-TOTAL        PIC 9(05)V99 OCCURS 4 TIMES.
002700               10  WS-T-TAG-ADJ-RATIO        PIC 9V9(04)  OCCURS 4 TIMES.
002710               10  WS-T-INCORRECT-TAG-CNT    PIC 9(05).
002720               10  WS-T-VOTERS-IN-INTERVAL   PIC 9(05).
002730               10  WS-T-WEIGHTED-INCORRECT   PIC 9(05)V9(04).
002740               10  WS-T-STABLE-CRH-TS        PIC S9(13).
002750               10  WS-T-WORKING-LABEL        PIC X(11).
002760                   88  WS-T-IS-CRH                     VALUE 'CRH'.
002770                   88  WS-T-IS-CRNH                    VALUE 'CRNH'.
002780                   88  WS-T-IS-NMR                      VALUE 'NMR'.
002790                   88  WS-T-IS-FIRM-REJECT              VALUE
002800                                                    'FIRM_REJECT'.
002810               10  WS-T-ACTIVE-RULES         PIC X(120).
002820               10  WS-T-RULES-PTR            PIC S9(04) COMP.
002830               10  WS-T-DECIDED-BY           PIC X(32).
002840               10  WS-T-FILTER-TAGS          PIC X(60).
002850               10  WS-T-TAGS-PTR             PIC S9(04) COMP.
002860               10  WS-T-UNLOCKED-STATUS      PIC X(03).
002870               10  WS-T-UPDATED-STABLE-TS    PIC S9(13).
002880               10  WS-T-TAG-COUNT            PIC 9(02) COMP OCCURS 4
002890                                              TIMES.
002900               10  WS-T-FIRST-TAG            PIC 9(02) COMP.
002910               10  WS-T-SECOND-TAG           PIC 9(02) COMP.
002920
002930      *****************************************************************
002940      *  AREA DE TRABAJO PARA LA PROPAGACION DE RESULTADOS DE SUB-    *
002950      *  MODELOS (R-APPLY-MODEL, R-GROUP, R-TOPIC).  ESTAS TRES       *
002960      *  REGLAS SON LLAMADAS POR LOS DRIVERS DE META-REGLAS DE GRUPO, *
002970      *  TOPICO Y COBERTURA QUE NO FORMAN PARTE DE ESTA CORRIDA DE    *
002980      *  MODELO UNICO; SE DEJAN AQUI, PROBADAS Y LISTAS, PARA QUE     *
002990      *  ESOS DRIVERS LAS PUEDAN INVOCAR SIN DUPLICAR LA LOGICA.      *
003000      *****************************************************************
003010       01  WS-SUBMODELO.
003020           05  WS-SM-STATUS-FUENTE       PIC X(11).
003030           05  WS-SM-STATUS-CORE         PIC X(11).
003040           05  WS-SM-STATUS-EXPANSION    PIC X(11).
003050           05  WS-SM-INTCPT-CORE         PIC S9(02)V9(04).
003060           05  WS-SM-INTCPT-CORE-PRES    PIC X(01).
003070           05  WS-SM-INTCPT-EXPANSION    PIC S9(02)V9(04).
003080           05  WS-SM-INTCPT-EXPAN-PRES   PIC X(01).
003090           05  WS-SM-TECHO-MODELO        PIC S9(02)V9(04).
003100           05  WS-SM-TECHO-CONFIG        PIC X(01).
003110           05  WS-SM-BLOQUEADO           PIC X(01).
003120           05  WS-SM-GROUP-SAYS-CRH      PIC X(01).
003130           05  WS-SM-TOPIC-CONFIDENT     PIC X(01).
003140           05  WS-SM-TOPIC-INTERCEPT     PIC S9(02)V9(04).
003150           05  WS-SM-TOPIC-FACTOR        PIC S9(02)V9(04).
003160           05  WS-SM-WORKING-LABEL       PIC X(11).
003165           05  FILLER                    PIC X(04).
003170
003180       01  WS-MENSAJE-ERROR              PIC X(60) VALUE SPACES.
003190
003200      *****************************************************************
003210      *                                                                *
003220      *              P R O C E D U R E   D I V I S I O N               *
003230      *                                                                *
003240      ******************************************************************
003250       PROCEDURE DIVISION.
003260      *****************************************************************
003270      *                        0000-MAINLINE                          *
003280      *****************************************************************
003290       0000-MAINLINE.
003300
003310           PERFORM 1000-INICIO
003320              THRU 1000-INICIO-EXIT
003330
003340           PERFORM 2000-PROCESO
003350              THRU 2000-PROCESO-EXIT
003360
003370           PERFORM 3000-FIN.
003380
003390      *****************************************************************
003400      *                           1000-INICIO                         *
003410      * ABRE ARCHIVOS, LEE EL PARAMETRO NOW (TARJETA SYSIN) Y CARGA   *
003420      * LA TABLA DE NOTAS EN MEMORIA (UNA LECTURA DEL ARCHIVO).        *
003430      *****************************************************************
003440       1000-INICIO.
003450
003460           OPEN INPUT  PARM-CARD
003470           IF NOT FS-88-OK
003480              DISPLAY 'ERROR OPEN PARM-CARD CODE: ' WS-FILE-STATUS
003490              PERFORM 3000-FIN
003500           END-IF
003510
003520           READ PARM-CARD INTO WS-PARM-NOW-ALFA
003530               AT END
003540               DISPLAY 'ERROR: TARJETA PARM-CARD VACIA'
003550               PERFORM 3000-FIN
003560           END-READ
003570
003580           CLOSE PARM-CARD
003590
003600           OPEN INPUT  NOTE-STATS
003610           IF NOT FS-88-OK
003620              DISPLAY 'ERROR OPEN NOTE-STATS CODE: ' WS-FILE-STATUS
003630              PERFORM 3000-FIN
003640           END-IF
003650
003660           OPEN OUTPUT SCORED-NOTES
003670           IF NOT FS-88-OK
003680              DISPLAY 'ERROR OPEN SCORED-NOTES CODE: ' WS-FILE-STATUS
003690              PERFORM 3000-FIN
003700           END-IF
003710
003720           OPEN OUTPUT SCORING-REPORT
003730           IF NOT FS-88-OK
003740              DISPLAY 'ERROR OPEN SCORING-REPORT CODE: ' WS-FILE-STATUS
003750              PERFORM 3000-FIN
003760           END-IF
003770
003772           IF SW-TRAZA-ACTIVA
003774              DISPLAY 'NE1R1000 - UPSI-0 ACTIVA: TRAZA EXTENDIDA'
003776           END-IF
003778
003780           MOVE ZERO TO WS-IX
003790
003800           PERFORM 1100-LEE-NOTA
003810              THRU 1100-LEE-NOTA-EXIT
003820
003830           PERFORM 1200-CARGA-NOTA
003840              THRU 1200-CARGA-NOTA-EXIT
003850              UNTIL FIN-NOTE-STATS
003860              .
003870       1000-INICIO-EXIT.
003880           EXIT.
003890
003900      *****************************************************************
003910      *                        1100-LEE-NOTA                          *
003920      *****************************************************************
003930       1100-LEE-NOTA.
003940
003950           READ NOTE-STATS
003960                AT END
003970                SET FIN-NOTE-STATS          TO TRUE
003980                NOT AT END
003990                ADD 1                       TO CN-NOTAS-LEIDAS
004000           END-READ
004010           .
004020       1100-LEE-NOTA-EXIT.
004030           EXIT.
004040
004050      *****************************************************************
004060      *                       1200-CARGA-NOTA                         *
004070      *****************************************************************
004080       1200-CARGA-NOTA.
004090
004100           ADD 1 TO WS-IX
004110           IF WS-IX > CT-MAX-NOTAS
004120              DISPLAY 'ERROR: TABLA DE NOTAS LLENA. MAXIMO: '
004130                 CT-MAX-NOTAS
004140              PERFORM 3000-FIN
004150           END-IF
004160
004170           MOVE STAT-NOTE-ID             TO WS-T-NOTE-ID (WS-IX)
004180           MOVE STAT-CLASSIFICATION      TO WS-T-CLASSIFICATION (WS-IX)
004190           MOVE STAT-INTERNAL-INTERCEPT  TO WS-T-INTERCEPT (WS-IX)
004200           MOVE STAT-INTERNAL-INTCPT-PRES
004210                                         TO WS-T-INTCPT-PRES (WS-IX)
004220           MOVE STAT-INTERNAL-FACTOR1    TO WS-T-FACTOR1 (WS-IX)
004230           MOVE STAT-INTERNAL-FACTOR1-PRES
004240                                         TO WS-T-FACTOR1-PRES (WS-IX)
004250           MOVE STAT-NUM-RATINGS         TO WS-T-NUM-RATINGS (WS-IX)
004260           MOVE STAT-CURRENT-LABEL       TO WS-T-CURRENT-LABEL (WS-IX)
004270           MOVE STAT-LOCKED-STATUS       TO WS-T-LOCKED-STATUS (WS-IX)
004280           MOVE STAT-LOW-DILIGENCE-INTCPT
004290                                     TO WS-T-LOW-DIL-INTERCEPT (WS-IX)
004300           MOVE STAT-LOW-DILIGENCE-PRES  TO WS-T-LOW-DIL-PRES (WS-IX)
004310           MOVE STAT-TAG-ADJ-TOTAL (1)   TO WS-T-TAG-ADJ-TOTAL (WS-IX 1)
004320           MOVE STAT-TAG-ADJ-TOTAL (2)   TO WS-T-TAG-ADJ-TOTAL (WS-IX 2)
004330           MOVE STAT-TAG-ADJ-TOTAL (3)   TO WS-T-TAG-ADJ-TOTAL (WS-IX 3)
004340           MOVE STAT-TAG-ADJ-TOTAL (4)   TO WS-T-TAG-ADJ-TOTAL (WS-IX 4)
004350           MOVE STAT-TAG-ADJ-RATIO (1)   TO WS-T-TAG-ADJ-RATIO (WS-IX 1)
004360           MOVE STAT-TAG-ADJ-RATIO (2)   TO WS-T-TAG-ADJ-RATIO (WS-IX 2)
004370           MOVE STAT-TAG-ADJ-RATIO (3)   TO WS-T-TAG-ADJ-RATIO (WS-IX 3)
004380           MOVE STAT-TAG-ADJ-RATIO (4)   TO WS-T-TAG-ADJ-RATIO (WS-IX 4)
004390           MOVE STAT-INCORRECT-TAG-COUNT
004400                                     TO WS-T-INCORRECT-TAG-CNT (WS-IX)
004410           MOVE STAT-VOTERS-IN-INTERVAL
004420                                     TO WS-T-VOTERS-IN-INTERVAL (WS-IX)
004430           MOVE STAT-WEIGHTED-INCORRECT
004440                                     TO WS-T-WEIGHTED-INCORRECT (WS-IX)
004450           MOVE STAT-STABLE-CRH-TS       TO WS-T-STABLE-CRH-TS (WS-IX)
004460           MOVE SPACES                   TO WS-T-WORKING-LABEL (WS-IX)
004470           MOVE SPACES                   TO WS-T-ACTIVE-RULES (WS-IX)
004480           MOVE 1                        TO WS-T-RULES-PTR (WS-IX)
004490           MOVE SPACES                   TO WS-T-DECIDED-BY (WS-IX)
004500           MOVE SPACES                   TO WS-T-FILTER-TAGS (WS-IX)
004510           MOVE 1                        TO WS-T-TAGS-PTR (WS-IX)
004520           MOVE SPACES                   TO WS-T-UNLOCKED-STATUS (WS-IX)
004530           MOVE ZERO                 TO WS-T-UPDATED-STABLE-TS (WS-IX)
004540           MOVE ZERO                     TO WS-T-FIRST-TAG (WS-IX)
004550           MOVE ZERO                     TO WS-T-SECOND-TAG (WS-IX)
004560           MOVE ZERO                 TO WS-T-TAG-COUNT (WS-IX 1)
004570           MOVE ZERO                 TO WS-T-TAG-COUNT (WS-IX 2)
004580           MOVE ZERO                 TO WS-T-TAG-COUNT (WS-IX 3)
004590           MOVE ZERO                 TO WS-T-TAG-COUNT (WS-IX 4)
004600
004610           PERFORM 1100-LEE-NOTA
004620              THRU 1100-LEE-NOTA-EXIT
004630              .
004640       1200-CARGA-NOTA-EXIT.
004650           EXIT.
004660
004670      *****************************************************************
004680      *                           2000-PROCESO                        *
004690      * APLICA LAS 13 REGLAS, EN ORDEN FIJO, SOBRE TODA LA TABLA.      *
004700      *****************************************************************
004710       2000-PROCESO.
004720
004730           PERFORM 2010-R01-INITIAL-NMR
004740              THRU 2010-R01-INITIAL-NMR-EXIT
004750
004760           PERFORM 2020-R02-GENERAL-CRH
004770              THRU 2020-R02-GENERAL-CRH-EXIT
004780
004790           PERFORM 2030-R03-REJECT-LOW-INTC
004800              THRU 2030-R03-REJECT-LOW-INTC-EXIT
004810
004820           PERFORM 2040-R04-NM-CRNH
004830              THRU 2040-R04-NM-CRNH-EXIT
004840
004850           PERFORM 2050-R05-GENERAL-CRNH
004860              THRU 2050-R05-GENERAL-CRNH-EXIT
004870
004880           PERFORM 2060-R06-TAG-FILTER
004890              THRU 2060-R06-TAG-FILTER-EXIT
004900
004910           PERFORM 2070-R07-FILTER-INCORRECT
004920              THRU 2070-R07-FILTER-INCORRECT-EXIT
004930
004940           PERFORM 2080-R08-FILTER-LOW-DILIG
004950              THRU 2080-R08-FILTER-LOW-DILIG-EXIT
004960
004970           PERFORM 2090-R09-FILTER-LG-FACTOR
004980              THRU 2090-R09-FILTER-LG-FACTOR-EXIT
004990
005000           PERFORM 2100-R10-CRH-INERTIA
005010              THRU 2100-R10-CRH-INERTIA-EXIT
005020
005030           PERFORM 2110-R11-INSUFF-EXPLAIN
005040              THRU 2110-R11-INSUFF-EXPLAIN-EXIT
005050
005060           PERFORM 2120-R12-MIN-STABLE-TIME
005070              THRU 2120-R12-MIN-STABLE-TIME-EXIT
005080
005090           PERFORM 2130-R13-DRIFT-GUARD
005100              THRU 2130-R13-DRIFT-GUARD-EXIT
005110
005120           PERFORM 2900-ESCRIBE-SALIDA
005130              THRU 2900-ESCRIBE-SALIDA-EXIT
005140              VARYING WS-IX FROM 1 BY 1
005150              UNTIL WS-IX > CN-NOTAS-LEIDAS
005160              .
005170       2000-PROCESO-EXIT.
005180           EXIT.
005190
005200      *****************************************************************
005210      *                     2010-R01-INITIAL-NMR                      *
005220      * TODA NOTA ARRANCA CON ETIQUETA DE TRABAJO NMR.                 *
005230      *****************************************************************
005240       2010-R01-INITIAL-NMR.
005250
005260           PERFORM 2011-R01-MARCA-NOTA
005270              THRU 2011-R01-MARCA-NOTA-EXIT
005280              VARYING WS-IX FROM 1 BY 1
005290              UNTIL WS-IX > CN-NOTAS-LEIDAS
005300              .
005310       2010-R01-INITIAL-NMR-EXIT.
005320           EXIT.
005330
005340       2011-R01-MARCA-NOTA.
005350
005360           MOVE 'NMR'                 TO WS-T-WORKING-LABEL (WS-IX)
005370           MOVE 1                     TO WS-REGLA-IX
005380           PERFORM 8000-AGREGA-REGLA
005390              THRU 8000-AGREGA-REGLA-EXIT
005400              .
005410       2011-R01-MARCA-NOTA-EXIT.
005420           EXIT.
005430
005440      *****************************************************************
005450      *                     2020-R02-GENERAL-CRH                      *
005460      * INTERCEPTO >= UMBRAL CRH, |FACTOR1| < 0,50, Y LA NOTA NO       *
005470      * RECLAMA QUE EL POST NO ES ENGANOSO (CLASSIFICATION <> 'N').    *
005480      *****************************************************************
005490       2020-R02-GENERAL-CRH.
005500
005510           PERFORM 2021-R02-EVALUA-NOTA
005520              THRU 2021-R02-EVALUA-NOTA-EXIT
005530              VARYING WS-IX FROM 1 BY 1
005540              UNTIL WS-IX > CN-NOTAS-LEIDAS
005550              .
005560       2020-R02-GENERAL-CRH-EXIT.
005570           EXIT.
005580
005590       2021-R02-EVALUA-NOTA.
005600
005610           IF WS-T-INTCPT-OK (WS-IX)
005620              AND WS-T-INTERCEPT (WS-IX) >= CT-CRH-THRESHOLD
005630              AND WS-T-CLASSIFICATION (WS-IX) NOT = 'N'
005640              PERFORM 9100-VALOR-ABSOLUTO
005650                 THRU 9100-VALOR-ABSOLUTO-EXIT
005660              IF WS-ABS-FACTOR < CT-LARGE-FACTOR-THRESHOLD
005670                 MOVE 'CRH'            TO WS-T-WORKING-LABEL (WS-IX)
005680                 MOVE 2                TO WS-REGLA-IX
005690                 PERFORM 8000-AGREGA-REGLA
005700                    THRU 8000-AGREGA-REGLA-EXIT
005710              END-IF
005720           END-IF
005730           .
005740       2021-R02-EVALUA-NOTA-EXIT.
005750           EXIT.
005760
005770      *****************************************************************
005780      *                   2030-R03-REJECT-LOW-INTC                    *
005790      * SOLO SI LA ETIQUETA DE TRABAJO ES NMR (NO ES YA CRH NI CRNH)   *
005800      * Y EL INTERCEPTO ES MENOR AL UMBRAL DE RECHAZO FIRME.           *
005810      *****************************************************************
005820       2030-R03-REJECT-LOW-INTC.
005830
005840           PERFORM 2031-R03-EVALUA-NOTA
005850              THRU 2031-R03-EVALUA-NOTA-EXIT
005860              VARYING WS-IX FROM 1 BY 1
005870              UNTIL WS-IX > CN-NOTAS-LEIDAS
005880              .
005890       2030-R03-REJECT-LOW-INTC-EXIT.
005900           EXIT.
005910
005920       2031-R03-EVALUA-NOTA.
005930
005940           IF WS-T-IS-NMR (WS-IX)
005950              AND WS-T-INTCPT-OK (WS-IX)
005960              AND WS-T-INTERCEPT (WS-IX) < CT-FIRM-REJECT-THRESHOLD
005970              MOVE 'FIRM_REJECT'       TO WS-T-WORKING-LABEL (WS-IX)
005980              MOVE 3                   TO WS-REGLA-IX
005990              PERFORM 8000-AGREGA-REGLA
006000                 THRU 8000-AGREGA-REGLA-EXIT
006010           END-IF
006020           .
006030       2031-R03-EVALUA-NOTA-EXIT.
006040           EXIT.
006050
006060      *****************************************************************
006070      *                       2040-R04-NM-CRNH                        *
006080      * NOTAS QUE RECLAMAN "NO ENGANOSO" CON INTERCEPTO BAJO.          *
006090      *****************************************************************
006100       2040-R04-NM-CRNH.
006110
006120           PERFORM 2041-R04-EVALUA-NOTA
006130              THRU 2041-R04-EVALUA-NOTA-EXIT
006140              VARYING WS-IX FROM 1 BY 1
006150              UNTIL WS-IX > CN-NOTAS-LEIDAS
006160              .
006170       2040-R04-NM-CRNH-EXIT.
006180           EXIT.
006190
006200       2041-R04-EVALUA-NOTA.
006210
006220           IF WS-T-INTCPT-OK (WS-IX)
006230              AND WS-T-INTERCEPT (WS-IX) < CT-CRNH-THR-NM
006240              AND WS-T-CLASSIFICATION (WS-IX) = 'N'
006250              MOVE 'CRNH'              TO WS-T-WORKING-LABEL (WS-IX)
006260              MOVE 4                   TO WS-REGLA-IX
006270              PERFORM 8000-AGREGA-REGLA
006280                 THRU 8000-AGREGA-REGLA-EXIT
006290           END-IF
006300           .
006310       2041-R04-EVALUA-NOTA-EXIT.
006320           EXIT.
006330
006340      *****************************************************************
006350      *                     2050-R05-GENERAL-CRNH                     *
006360      *****************************************************************
006370       2050-R05-GENERAL-CRNH.
006380
006390           PERFORM 2051-R05-EVALUA-NOTA
006400              THRU 2051-R05-EVALUA-NOTA-EXIT
006410              VARYING WS-IX FROM 1 BY 1
006420              UNTIL WS-IX > CN-NOTAS-LEIDAS
006430              .
006440       2050-R05-GENERAL-CRNH-EXIT.
006450           EXIT.
006460
006470       2051-R05-EVALUA-NOTA.
006480
006490           IF WS-T-INTCPT-OK (WS-IX)
006500              AND WS-T-INTERCEPT (WS-IX) <= CT-CRNH-THR-INTERCEPT
006510              AND WS-T-CLASSIFICATION (WS-IX) NOT = 'N'
006520              MOVE 'CRNH'              TO WS-T-WORKING-LABEL (WS-IX)
006530              MOVE 5                   TO WS-REGLA-IX
006540              PERFORM 8000-AGREGA-REGLA
006550                 THRU 8000-AGREGA-REGLA-EXIT
006560           END-IF
006570           .
006580       2051-R05-EVALUA-NOTA-EXIT.
006590           EXIT.
006600
006610      *****************************************************************
006620      *                      2060-R06-TAG-FILTER                      *
006630      * CANDIDATAS: ETIQUETA DE TRABAJO <> CRNH.  SE RECORREN LOS      *
006640      * TRES TAGS CON FILTRO DE OUTLIERS ACTIVO (HARD-TO-UNDERSTAND    *
006650      * ES EL CUARTO Y ESTA EXENTO, POR LO QUE EL LIMITE ES 3).        *
006660      *****************************************************************
006670       2060-R06-TAG-FILTER.
006680
006690           PERFORM 2061-R06-EVALUA-NOTA
006700              THRU 2061-R06-EVALUA-NOTA-EXIT
006710              VARYING WS-IX FROM 1 BY 1
006720              UNTIL WS-IX > CN-NOTAS-LEIDAS
006730              .
006740       2060-R06-TAG-FILTER-EXIT.
006750           EXIT.
006760
006770       2061-R06-EVALUA-NOTA.
006780
006790           IF NOT WS-T-IS-CRNH (WS-IX)
006800              PERFORM 2062-R06-EVALUA-TAG
006810                 THRU 2062-R06-EVALUA-TAG-EXIT
006820                 VARYING WS-TAG-IX FROM 1 BY 1
006830                 UNTIL WS-TAG-IX > CT-TAGS-OUTLIER-CNT
006840           END-IF
006850           .
006860       2061-R06-EVALUA-NOTA-EXIT.
006870           EXIT.
006880
006890       2062-R06-EVALUA-TAG.
006900
006910           IF WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX) > CT-MIN-ADJUSTED-TOTAL
006920              AND WS-T-TAG-ADJ-RATIO (WS-IX WS-TAG-IX)
006930                     > CT-TAG-UMBRAL (WS-TAG-IX)
006940              MOVE 'NMR'               TO WS-T-WORKING-LABEL (WS-IX)
006950              MOVE 6                   TO WS-REGLA-IX
006960              PERFORM 8000-AGREGA-REGLA
006970                 THRU 8000-AGREGA-REGLA-EXIT
006980              PERFORM 9200-AGREGA-TAG-FILTRO
006990                 THRU 9200-AGREGA-TAG-FILTRO-EXIT
007000           END-IF
007010           .
007020       2062-R06-EVALUA-TAG-EXIT.
007030           EXIT.
007040
007050      *****************************************************************
007060      *                   2070-R07-FILTER-INCORRECT                   *
007070      *****************************************************************
007080       2070-R07-FILTER-INCORRECT.
007090
007100           PERFORM 2071-R07-EVALUA-NOTA
007110              THRU 2071-R07-EVALUA-NOTA-EXIT
007120              VARYING WS-IX FROM 1 BY 1
007130              UNTIL WS-IX > CN-NOTAS-LEIDAS
007140              .
007150       2070-R07-FILTER-INCORRECT-EXIT.
007160           EXIT.
007170
007180       2071-R07-EVALUA-NOTA.
007190
007200           IF NOT WS-T-IS-CRNH (WS-IX)
007210              AND WS-T-INCORRECT-TAG-CNT (WS-IX)
007211                 >= CT-INCORRECT-TAG-THRESH
007220              AND WS-T-VOTERS-IN-INTERVAL (WS-IX)
007221                 >= CT-INCORRECT-VOTE-THRESH
007230              AND WS-T-WEIGHTED-INCORRECT (WS-IX)
007231                 >= CT-INCORRECT-WEIGHT-THR
007240              MOVE 'NMR'               TO WS-T-WORKING-LABEL (WS-IX)
007250              MOVE 7                   TO WS-REGLA-IX
007260              PERFORM 8000-AGREGA-REGLA
007270                 THRU 8000-AGREGA-REGLA-EXIT
007280           END-IF
007290           .
007300       2071-R07-EVALUA-NOTA-EXIT.
007310           EXIT.
007320
007330      *****************************************************************
007340      *                  2080-R08-FILTER-LOW-DILIG                    *
007350      *****************************************************************
007360       2080-R08-FILTER-LOW-DILIG.
007370
007380           PERFORM 2081-R08-EVALUA-NOTA
007390              THRU 2081-R08-EVALUA-NOTA-EXIT
007400              VARYING WS-IX FROM 1 BY 1
007410              UNTIL WS-IX > CN-NOTAS-LEIDAS
007420              .
007430       2080-R08-FILTER-LOW-DILIG-EXIT.
007440           EXIT.
007450
007460       2081-R08-EVALUA-NOTA.
007470
007480           IF NOT WS-T-IS-CRNH (WS-IX)
007490              AND WS-T-LOW-DIL-OK (WS-IX)
007500              AND WS-T-LOW-DIL-INTERCEPT (WS-IX) > CT-LOW-DILIG-THRESHOLD
007510              MOVE 'NMR'               TO WS-T-WORKING-LABEL (WS-IX)
007520              MOVE 8                   TO WS-REGLA-IX
007530              PERFORM 8000-AGREGA-REGLA
007540                 THRU 8000-AGREGA-REGLA-EXIT
007550           END-IF
007560           .
007570       2081-R08-EVALUA-NOTA-EXIT.
007580           EXIT.
007590
007600      *****************************************************************
007610      *                 2090-R09-FILTER-LG-FACTOR                     *
007620      * SOLO APLICA A NOTAS ACTUALMENTE CRH.                           *
007630      *****************************************************************
007640       2090-R09-FILTER-LG-FACTOR.
007650
007660           PERFORM 2091-R09-EVALUA-NOTA
007670              THRU 2091-R09-EVALUA-NOTA-EXIT
007680              VARYING WS-IX FROM 1 BY 1
007690              UNTIL WS-IX > CN-NOTAS-LEIDAS
007700              .
007710       2090-R09-FILTER-LG-FACTOR-EXIT.
007720           EXIT.
007730
007740       2091-R09-EVALUA-NOTA.
007750
007760           IF WS-T-IS-CRH (WS-IX)
007770              PERFORM 9100-VALOR-ABSOLUTO
007780                 THRU 9100-VALOR-ABSOLUTO-EXIT
007790              IF WS-ABS-FACTOR > CT-LARGE-FACTOR-THRESHOLD
007800                 MOVE 'NMR'            TO WS-T-WORKING-LABEL (WS-IX)
007810                 MOVE 9                TO WS-REGLA-IX
007820                 PERFORM 8000-AGREGA-REGLA
007830                    THRU 8000-AGREGA-REGLA-EXIT
007840              END-IF
007850           END-IF
007860           .
007870       2091-R09-EVALUA-NOTA-EXIT.
007880           EXIT.
007890
007900      *****************************************************************
007910      *                   2100-R10-CRH-INERTIA                        *
007920      * RE-OTORGA CRH A NOTAS QUE YA ERAN CRH EN LA CORRIDA ANTERIOR   *
007930      * Y QUEDARON APENAS POR DEBAJO DEL UMBRAL.  UN RECHAZO FIRME     *
007940      * BLOQUEA ESTA REGLA.  SI UNA CANDIDATA TIENE UN INTERCEPTO      *
007950      * MAYOR AL MAXIMO ESPERADO, ES UN ERROR DE LA REGLA 2 Y EL       *
007960      * TRABAJO SE CANCELA (VER NE1R-126).                             *
007970      *****************************************************************
007980       2100-R10-CRH-INERTIA.
007990
008000           PERFORM 2101-R10-EVALUA-NOTA
008010              THRU 2101-R10-EVALUA-NOTA-EXIT
008020              VARYING WS-IX FROM 1 BY 1
008030              UNTIL WS-IX > CN-NOTAS-LEIDAS
008040              .
008050       2100-R10-CRH-INERTIA-EXIT.
008060           EXIT.
008070
008080       2101-R10-EVALUA-NOTA.
008090
008100           IF NOT WS-T-IS-CRH (WS-IX)
008110              AND NOT WS-T-IS-FIRM-REJECT (WS-IX)
008120              AND WS-T-NUM-RATINGS (WS-IX) >= CT-MIN-RATINGS-NEEDED
008130              AND WS-T-INTCPT-OK (WS-IX)
008140              AND WS-T-INTERCEPT (WS-IX) >= CT-INERTIA-THRESHOLD
008150              AND WS-T-CURRENT-LABEL (WS-IX) = 'CRH'
008160              AND WS-T-CLASSIFICATION (WS-IX) NOT = 'N'
008170              IF WS-T-INTERCEPT (WS-IX) > CT-INERTIA-EXPECTED-MAX
008180                 DISPLAY 'ABEND NE1R1000: NOTA ' WS-T-NOTE-ID (WS-IX)
008190                    ' DEBIO HABER SIDO CRH POR LA REGLA 2. INTERCEPTO: '
008200                    WS-T-INTERCEPT (WS-IX)
008210                 PERFORM 9999-TERMINA-ANORMAL
008220                    THRU 9999-TERMINA-ANORMAL-EXIT
008230              END-IF
008240              MOVE 'CRH'               TO WS-T-WORKING-LABEL (WS-IX)
008250              MOVE 10                  TO WS-REGLA-IX
008260              PERFORM 8000-AGREGA-REGLA
008270                 THRU 8000-AGREGA-REGLA-EXIT
008280           END-IF
008290           .
008300       2101-R10-EVALUA-NOTA-EXIT.
008310           EXIT.
008320
008330      *****************************************************************
008340      *                 2110-R11-INSUFF-EXPLAIN                       *
008350      * ASIGNA LOS DOS MEJORES TAGS DE EXPLICACION A LAS NOTAS CRH Y   *
008360      * CRNH (SIMPLIFICACION PERMITIDA: SE USAN LOS 4 CONTADORES DE    *
008370      * TAG DEL REGISTRO DE ENTRADA, YA QUE NO LLEGA UN CONJUNTO       *
008380      * SEPARADO DE TAGS "HELPFUL" EN ESTE LAYOUT - VER NE1R-91).      *
008390      * DEMUEVE A NMR LA NOTA QUE NO LLEGA A 2 TAGS CALIFICADOS.       *
008400      *****************************************************************
008410       2110-R11-INSUFF-EXPLAIN.
008420
008430           PERFORM 2111-R11-EVALUA-NOTA
008440              THRU 2111-R11-EVALUA-NOTA-EXIT
008450              VARYING WS-IX FROM 1 BY 1
008460              UNTIL WS-IX > CN-NOTAS-LEIDAS
008470              .
008480       2110-R11-INSUFF-EXPLAIN-EXIT.
008490           EXIT.
008500
008510       2111-R11-EVALUA-NOTA.
008520
008530           IF WS-T-IS-CRH (WS-IX) OR WS-T-IS-CRNH (WS-IX)
008540              PERFORM 2112-R11-CUENTA-TAGS
008550                 THRU 2112-R11-CUENTA-TAGS-EXIT
008560
008570              PERFORM 2113-R11-ELIGE-MEJORES
008580                 THRU 2113-R11-ELIGE-MEJORES-EXIT
008590
008600              IF WS-TAGS-CALIFICAN < CT-MIN-TAGS-FOR-STATUS
008610                 MOVE 'NMR'            TO WS-T-WORKING-LABEL (WS-IX)
008620                 MOVE 11               TO WS-REGLA-IX
008630                 PERFORM 8000-AGREGA-REGLA
008640                    THRU 8000-AGREGA-REGLA-EXIT
008650              END-IF
008660           END-IF
008670           .
008680       2111-R11-EVALUA-NOTA-EXIT.
008690           EXIT.
008700
008710       2112-R11-CUENTA-TAGS.
008720
008730      * CUENTA DE RONDA: EL ENTERO DE LA CANTIDAD DE RATERS AJUSTADOS
008740      * DEL TAG (TRUNCADO, SIN REDONDEO) SE TOMA COMO PROXY DE LA
008750      * CANTIDAD DE CALIFICACIONES QUE RECIBIO ESE TAG.
008760           MOVE ZERO TO WS-TAGS-CALIFICAN
008770           PERFORM 2114-R11-CUENTA-UN-TAG
008780              THRU 2114-R11-CUENTA-UN-TAG-EXIT
008790              VARYING WS-TAG-IX FROM 1 BY 1
008800              UNTIL WS-TAG-IX > 4
008810              .
008820       2112-R11-CUENTA-TAGS-EXIT.
008830           EXIT.
008840
008850       2114-R11-CUENTA-UN-TAG.
008860
008870           MOVE WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX) TO WS-CUENTA-AUX
008880           MOVE WS-CUENTA-AUX
008890                            TO WS-T-TAG-COUNT (WS-IX WS-TAG-IX)
008900           IF WS-T-TAG-COUNT (WS-IX WS-TAG-IX) >= CT-MIN-RATINGS-GET-TAG
008910              ADD 1 TO WS-TAGS-CALIFICAN
008920           END-IF
008930           .
008940       2114-R11-CUENTA-UN-TAG-EXIT.
008950           EXIT.
008960
008970       2113-R11-ELIGE-MEJORES.
008980
008990           MOVE ZERO TO WS-T-FIRST-TAG (WS-IX)
009000           MOVE ZERO TO WS-T-SECOND-TAG (WS-IX)
009010           MOVE ZERO TO WS-MEJOR-CUENTA (1)
009020           MOVE ZERO TO WS-MEJOR-CUENTA (2)
009030           MOVE ZERO TO WS-MEJOR-TAG (1)
009040           MOVE ZERO TO WS-MEJOR-TAG (2)
009050           PERFORM 2115-R11-COMPARA-UN-TAG
009060              THRU 2115-R11-COMPARA-UN-TAG-EXIT
009070              VARYING WS-TAG-IX FROM 1 BY 1
009080              UNTIL WS-TAG-IX > 4
009090           MOVE WS-MEJOR-TAG (1) TO WS-T-FIRST-TAG (WS-IX)
009100           MOVE WS-MEJOR-TAG (2) TO WS-T-SECOND-TAG (WS-IX)
009110           .
009120       2113-R11-ELIGE-MEJORES-EXIT.
009130           EXIT.
009140
009150       2115-R11-COMPARA-UN-TAG.
009160
009170           IF WS-T-TAG-COUNT (WS-IX WS-TAG-IX)
009171              >= CT-MIN-RATINGS-GET-TAG
009180              IF WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX)
009181                 > WS-MEJOR-CUENTA (1)
009190                 MOVE WS-MEJOR-CUENTA (1) TO WS-MEJOR-CUENTA (2)
009200                 MOVE WS-MEJOR-TAG (1)    TO WS-MEJOR-TAG (2)
009210                 MOVE WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX)
009220                                          TO WS-MEJOR-CUENTA (1)
009230                 MOVE WS-TAG-IX           TO WS-MEJOR-TAG (1)
009240              ELSE
009250                 IF WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX)
009251                    > WS-MEJOR-CUENTA (2)
009260                    MOVE WS-T-TAG-ADJ-TOTAL (WS-IX WS-TAG-IX)
009270                                          TO WS-MEJOR-CUENTA (2)
009280                    MOVE WS-TAG-IX           TO WS-MEJOR-TAG (2)
009290                 END-IF
009300              END-IF
009310           END-IF
009320           .
009330       2115-R11-COMPARA-UN-TAG-EXIT.
009340           EXIT.
009350
009360      *****************************************************************
009370      *                2120-R12-MIN-STABLE-TIME                       *
009380      * SOLO PARA NOTAS CUYO CURRENT-LABEL (CORRIDA ANTERIOR) NO ERA   *
009390      * CRH.  MANEJA LOS 4 CASOS DEL CONTRATO DE ESTABILIZACION.       *
009400      *****************************************************************
009410       2120-R12-MIN-STABLE-TIME.
009420
009430           PERFORM 2121-R12-EVALUA-NOTA
009440              THRU 2121-R12-EVALUA-NOTA-EXIT
009450              VARYING WS-IX FROM 1 BY 1
009460              UNTIL WS-IX > CN-NOTAS-LEIDAS
009470              .
009480       2120-R12-MIN-STABLE-TIME-EXIT.
009490           EXIT.
009500
009510       2121-R12-EVALUA-NOTA.
009520
009530           IF WS-T-CURRENT-LABEL (WS-IX) NOT = 'CRH'
009540              IF WS-T-IS-CRH (WS-IX)
009550                 IF WS-T-STABLE-CRH-TS (WS-IX) <= 0
009560                    MOVE 'NMR'         TO WS-T-WORKING-LABEL (WS-IX)
009570                    MOVE WS-PARM-NOW-NUM
009580                                   TO WS-T-UPDATED-STABLE-TS (WS-IX)
009590                    MOVE 12            TO WS-REGLA-IX
009600                    PERFORM 8000-AGREGA-REGLA
009610                       THRU 8000-AGREGA-REGLA-EXIT
009620                 ELSE
009630                    COMPUTE WS-ELAPSED-MILLIS =
009640                            WS-PARM-NOW-NUM - WS-T-STABLE-CRH-TS (WS-IX)
009650                    IF WS-ELAPSED-MILLIS >= CT-STABLE-CRH-MILLIS
009660                       MOVE -1         TO WS-T-UPDATED-STABLE-TS (WS-IX)
009670                    ELSE
009680                       MOVE 'NMR'      TO WS-T-WORKING-LABEL (WS-IX)
009690                       MOVE 12         TO WS-REGLA-IX
009700                       PERFORM 8000-AGREGA-REGLA
009710                          THRU 8000-AGREGA-REGLA-EXIT
009720                    END-IF
009730                 END-IF
009740              ELSE
009750                 IF WS-T-STABLE-CRH-TS (WS-IX) > 0
009760                    MOVE -1         TO WS-T-UPDATED-STABLE-TS (WS-IX)
009770                 END-IF
009780              END-IF
009790           END-IF
009800           .
009810       2121-R12-EVALUA-NOTA-EXIT.
009820           EXIT.
009830
009840      *****************************************************************
009850      *                  2130-R13-DRIFT-GUARD                         *
009860      * SI HAY UN ESTADO HISTORICAMENTE CANDADO (LOCKED-STATUS) Y      *
009870      * DIFIERE DE LA ETIQUETA DE TRABAJO, SE GUARDA LA ETIQUETA       *
009880      * ACTUAL COMO DESBLOQUEADA Y SE IMPONE EL ESTADO CANDADO.        *
009890      *****************************************************************
009900       2130-R13-DRIFT-GUARD.
009910
009920           PERFORM 2131-R13-EVALUA-NOTA
009930              THRU 2131-R13-EVALUA-NOTA-EXIT
009940              VARYING WS-IX FROM 1 BY 1
009950              UNTIL WS-IX > CN-NOTAS-LEIDAS
009960              .
009970       2130-R13-DRIFT-GUARD-EXIT.
009980           EXIT.
009990
010000       2131-R13-EVALUA-NOTA.
010010
010020           IF WS-T-LOCKED-STATUS (WS-IX) NOT = SPACES
010030              AND WS-T-LOCKED-STATUS (WS-IX)
010031                 NOT = WS-T-WORKING-LABEL (WS-IX)
010040              MOVE WS-T-WORKING-LABEL (WS-IX)
010050                                   TO WS-T-UNLOCKED-STATUS (WS-IX)
010060              MOVE WS-T-LOCKED-STATUS (WS-IX)
010070                                   TO WS-T-WORKING-LABEL (WS-IX)
010080              MOVE 13                TO WS-REGLA-IX
010090              PERFORM 8000-AGREGA-REGLA
010100                 THRU 8000-AGREGA-REGLA-EXIT
010110           END-IF
010120           .
010130       2131-R13-EVALUA-NOTA-EXIT.
010140           EXIT.
010150
010160      *****************************************************************
010170      *   2200-R-APPLY-MODEL / 2210-R-GROUP / 2220-R-TOPIC             *
010180      *   LOGICA DE PROPAGACION DE SUB-MODELOS. NO SE INVOCAN DESDE    *
010190      *   2000-PROCESO: SON USADAS POR LOS DRIVERS DE META-REGLAS DE   *
010200      *   GRUPO, TOPICO Y COBERTURA, FUERA DEL ALCANCE DE ESTA         *
010210      *   CORRIDA DE MODELO UNICO (VER ENCABEZADO DEL PROGRAMA).       *
010220      *****************************************************************
010230       2200-R-APPLY-MODEL.
010240
010250           IF WS-SM-STATUS-FUENTE NOT = SPACES
010260              IF WS-SM-STATUS-FUENTE NOT = 'CRH'
010270                 AND WS-SM-STATUS-FUENTE NOT = 'CRNH'
010280                 AND WS-SM-STATUS-FUENTE NOT = 'NMR'
010290                 AND WS-SM-STATUS-FUENTE NOT = 'FIRM_REJECT'
010300                 DISPLAY 'ABEND NE1R1000: ESTADO DE SUBMODELO INVALIDO '
010310                    WS-SM-STATUS-FUENTE
010320                 PERFORM 9999-TERMINA-ANORMAL
010330                    THRU 9999-TERMINA-ANORMAL-EXIT
010340              END-IF
010350              IF WS-SM-STATUS-FUENTE = 'FIRM_REJECT'
010360                 MOVE 'NMR'            TO WS-SM-WORKING-LABEL
010370              ELSE
010380                 MOVE WS-SM-STATUS-FUENTE TO WS-SM-WORKING-LABEL
010390              END-IF
010400           END-IF
010410           .
010420       2200-R-APPLY-MODEL-EXIT.
010430           EXIT.
010440
010450       2205-R-APPLY-MODEL-BLOQUEO.
010460
010470           MOVE 'N' TO WS-SM-BLOQUEADO
010480           IF WS-SM-STATUS-CORE = 'FIRM_REJECT'
010481              OR WS-SM-STATUS-CORE = 'CRNH'
010490              MOVE 'Y' TO WS-SM-BLOQUEADO
010500           ELSE
010510              IF WS-SM-STATUS-CORE = SPACES
010520                 AND (WS-SM-STATUS-EXPANSION = 'FIRM_REJECT'
010530                  OR  WS-SM-STATUS-EXPANSION = 'CRNH')
010540                 MOVE 'Y' TO WS-SM-BLOQUEADO
010550              END-IF
010560           END-IF
010570           .
010580       2205-R-APPLY-MODEL-BLOQUEO-EXIT.
010590           EXIT.
010600
010610       2210-R-GROUP.
010620
010630           PERFORM 2205-R-APPLY-MODEL-BLOQUEO
010640              THRU 2205-R-APPLY-MODEL-BLOQUEO-EXIT
010650
010660           IF WS-SM-BLOQUEADO = 'N'
010670              AND WS-SM-GROUP-SAYS-CRH = 'Y'
010680              AND WS-SM-WORKING-LABEL = 'NMR'
010690              IF WS-SM-INTCPT-CORE-PRES = 'Y'
010700                 MOVE WS-SM-INTCPT-CORE    TO WS-SM-TOPIC-INTERCEPT
010710              ELSE
010720                 IF WS-SM-INTCPT-EXPAN-PRES = 'Y'
010730                    MOVE WS-SM-INTCPT-EXPANSION TO WS-SM-TOPIC-INTERCEPT
010740                 ELSE
010750                    GO TO 2210-R-GROUP-EXIT
010760                 END-IF
010770              END-IF
010780              IF WS-SM-TOPIC-INTERCEPT > CT-GROUP-MIN-SAFEGUARD
010790                 AND (WS-SM-TECHO-CONFIG NOT = 'Y'
010800                  OR  WS-SM-TOPIC-INTERCEPT < WS-SM-TECHO-MODELO)
010810                 MOVE 'CRH'               TO WS-SM-WORKING-LABEL
010820              END-IF
010830           END-IF
010840           .
010850       2210-R-GROUP-EXIT.
010860           EXIT.
010870
010880       2220-R-TOPIC.
010890
010900           IF WS-SM-WORKING-LABEL = 'CRH'
010910              AND WS-SM-TOPIC-CONFIDENT = 'Y'
010920              PERFORM 9100-VALOR-ABSOLUTO-TOPICO
010930                 THRU 9100-VALOR-ABSOLUTO-TOPICO-EXIT
010940              IF WS-SM-TOPIC-INTERCEPT < CT-TOPIC-NMR-INTERCEPT
010950                 OR WS-ABS-TOPIC-FACTOR > CT-TOPIC-NMR-FACTOR
010960                 MOVE 'NMR'            TO WS-SM-WORKING-LABEL
010970              END-IF
010980           END-IF
010990           .
011000       2220-R-TOPIC-EXIT.
011010           EXIT.
011020
011030      *****************************************************************
011040      *                    2900-ESCRIBE-SALIDA                        *
011050      * POST-PROCESO FINAL: FIRM_REJECT SE EXPORTA COMO NMR, SE        *
011060      * ARMAN LAS BANDERAS Y SE ESCRIBE EL REGISTRO DE SALIDA.         *
011070      *****************************************************************
011080       2900-ESCRIBE-SALIDA.
011090
011100           MOVE WS-T-NOTE-ID (WS-IX)        TO SCOR-NOTE-ID
011105           MOVE WS-T-ACTIVE-RULES (WS-IX)   TO SCOR-ACTIVE-RULES
011108
011111      * CT-R12-NOMBRE NO ENTRA COMPLETO EN SCOR-DECIDED-BY (31 VS
011112      * 30 BYTES); SE EXPORTA LA FORMA CORTA YA DEFINIDA PARA ESE
011113      * CASO EN VEZ DE DEJAR QUE EL MOVE LO RECORTE A CIEGAS.
011114           IF WS-T-DECIDED-BY (WS-IX) = CT-R12-NOMBRE
011115              MOVE CT-R12-NOMBRE-DECIDE     TO SCOR-DECIDED-BY
011116           ELSE
011117              MOVE WS-T-DECIDED-BY (WS-IX)  TO SCOR-DECIDED-BY
011118           END-IF
011119
011122           MOVE WS-T-FILTER-TAGS (WS-IX)    TO SCOR-ACTIVE-FILTER-TAGS
011140           MOVE WS-T-UNLOCKED-STATUS (WS-IX)
011150                                             TO SCOR-UNLOCKED-STATUS
011160           MOVE WS-T-UPDATED-STABLE-TS (WS-IX)
011170                                             TO SCOR-UPDATED-STABLE-CRH-TS
011180
011190           IF WS-T-IS-FIRM-REJECT (WS-IX)
011200              MOVE 'NMR'                    TO SCOR-FINAL-STATUS
011210           ELSE
011220              MOVE WS-T-WORKING-LABEL (WS-IX) TO SCOR-FINAL-STATUS
011230           END-IF
011240
011250           MOVE 'N' TO SCOR-CRH-FLAG
011260           MOVE 'N' TO SCOR-CRNH-FLAG
011270           MOVE 'N' TO SCOR-NMR-FLAG
011280           IF SCOR-FINAL-STATUS = 'CRH'
011290              MOVE 'Y' TO SCOR-CRH-FLAG
011300              ADD 1 TO CN-NOTAS-CRH
011310           ELSE
011320              IF SCOR-FINAL-STATUS = 'CRNH'
011330                 MOVE 'Y' TO SCOR-CRNH-FLAG
011340                 ADD 1 TO CN-NOTAS-CRNH
011350              ELSE
011360                 MOVE 'Y' TO SCOR-NMR-FLAG
011370                 ADD 1 TO CN-NOTAS-NMR
011380              END-IF
011390           END-IF
011400
011410           WRITE REG-SCORED-NOTES FROM REG-SCORED-NOTES
011420           ADD 1 TO CN-NOTAS-ESCRITAS
011430           .
011440       2900-ESCRIBE-SALIDA-EXIT.
011450           EXIT.
011460
011470      *****************************************************************
011480      *                    8000-AGREGA-REGLA                          *
011490      * AGREGA EL NOMBRE DE LA REGLA WS-REGLA-IX AL RASTRO DE LA NOTA  *
011500      * WS-IX (SEPARADO POR COMA) Y ACTUALIZA DECIDED-BY Y EL          *
011510      * CONTADOR DE NOTAS AFECTADAS POR ESA REGLA.                     *
011520      *****************************************************************
011530       8000-AGREGA-REGLA.
011540
011550           ADD 1 TO CN-POR-REGLA (WS-REGLA-IX)
011560
011570           IF WS-T-RULES-PTR (WS-IX) > 1
011580              STRING ','                       DELIMITED BY SIZE
011590                     CT-REGLA-NOMBRE (WS-REGLA-IX)
011600                        (1:CT-REGLA-LARGO (WS-REGLA-IX))
011601                        DELIMITED BY SIZE
011610                INTO WS-T-ACTIVE-RULES (WS-IX)
011620                WITH POINTER WS-T-RULES-PTR (WS-IX)
011630                ON OVERFLOW CONTINUE
011640              END-STRING
011650           ELSE
011660              STRING CT-REGLA-NOMBRE (WS-REGLA-IX)
011670                        (1:CT-REGLA-LARGO (WS-REGLA-IX))
011671                        DELIMITED BY SIZE
011680                INTO WS-T-ACTIVE-RULES (WS-IX)
011690                WITH POINTER WS-T-RULES-PTR (WS-IX)
011700                ON OVERFLOW CONTINUE
011710              END-STRING
011720           END-IF
011730
011740           MOVE CT-REGLA-NOMBRE (WS-REGLA-IX)
011741                (1:CT-REGLA-LARGO (WS-REGLA-IX))
011750                TO WS-T-DECIDED-BY (WS-IX)
011760           .
011770       8000-AGREGA-REGLA-EXIT.
011780           EXIT.
011790
011800      *****************************************************************
011810      *                  9100-VALOR-ABSOLUTO                          *
011820      * CALCULA |FACTOR1| DE LA NOTA WS-IX SIN USAR FUNCIONES          *
011830      * INTRINSECAS (CASA NO LAS HABILITA EN ESTE COMPILADOR).         *
011840      *****************************************************************
011850       9100-VALOR-ABSOLUTO.
011860
011870           IF WS-T-FACTOR1 (WS-IX) < 0
011880              COMPUTE WS-ABS-FACTOR = WS-T-FACTOR1 (WS-IX) * -1
011890           ELSE
011900              MOVE WS-T-FACTOR1 (WS-IX) TO WS-ABS-FACTOR
011910           END-IF
011920           .
011930       9100-VALOR-ABSOLUTO-EXIT.
011940           EXIT.
011950
011960       9100-VALOR-ABSOLUTO-TOPICO.
011970
011980           IF WS-SM-TOPIC-FACTOR < 0
011990              COMPUTE WS-ABS-TOPIC-FACTOR = WS-SM-TOPIC-FACTOR * -1
012000           ELSE
012010              MOVE WS-SM-TOPIC-FACTOR TO WS-ABS-TOPIC-FACTOR
012020           END-IF
012030           .
012040       9100-VALOR-ABSOLUTO-TOPICO-EXIT.
012050           EXIT.
012060
012070      *****************************************************************
012080      *                9200-AGREGA-TAG-FILTRO                         *
012090      *****************************************************************
012100       9200-AGREGA-TAG-FILTRO.
012110
012120           IF WS-T-TAGS-PTR (WS-IX) > 1
012130              STRING ','                            DELIMITED BY SIZE
012140                     CT-TAG-NOMBRE (WS-TAG-IX)
012150                         (1:CT-TAG-LARGO (WS-TAG-IX)) DELIMITED BY SIZE
012160                INTO WS-T-FILTER-TAGS (WS-IX)
012170                WITH POINTER WS-T-TAGS-PTR (WS-IX)
012180                ON OVERFLOW CONTINUE
012190              END-STRING
012200           ELSE
012210              STRING CT-TAG-NOMBRE (WS-TAG-IX)
012220                         (1:CT-TAG-LARGO (WS-TAG-IX)) DELIMITED BY SIZE
012230                INTO WS-T-FILTER-TAGS (WS-IX)
012240                WITH POINTER WS-T-TAGS-PTR (WS-IX)
012250                ON OVERFLOW CONTINUE
012260              END-STRING
012270           END-IF
012280           .
012290       9200-AGREGA-TAG-FILTRO-EXIT.
012300           EXIT.
012310
012320      *****************************************************************
012330      *                         3000-FIN                              *
012340      *****************************************************************
012350       3000-FIN.
012360
012370           PERFORM 3100-ESCRIBE-REPORTE
012380              THRU 3100-ESCRIBE-REPORTE-EXIT
012390
012400           CLOSE NOTE-STATS
012410                 SCORED-NOTES
012420                 SCORING-REPORT
012430
012440           STOP RUN.
012450
012460      *****************************************************************
012470      *                    3100-ESCRIBE-REPORTE                       *
012480      *****************************************************************
012490       3100-ESCRIBE-REPORTE.
012500
012510           MOVE 'SCORING-REPORT -- NE1R1000' TO RPT-LINEA
012520           WRITE REG-SCORING-REPORT
012530
012540           PERFORM 3110-IMPRIME-UNA-REGLA
012550              THRU 3110-IMPRIME-UNA-REGLA-EXIT
012560              VARYING WS-REGLA-IX FROM 1 BY 1
012570              UNTIL WS-REGLA-IX > 13
012580
012590           STRING 'NOTAS LEIDAS: '  DELIMITED BY SIZE
012600                  CN-NOTAS-LEIDAS  DELIMITED BY SIZE
012610             INTO RPT-LINEA
012620           END-STRING
012630           WRITE REG-SCORING-REPORT
012640
012650           STRING 'CRH: '  DELIMITED BY SIZE
012660                  CN-NOTAS-CRH     DELIMITED BY SIZE
012670                  '  CRNH: '       DELIMITED BY SIZE
012680                  CN-NOTAS-CRNH    DELIMITED BY SIZE
012690                  '  NMR: '        DELIMITED BY SIZE
012700                  CN-NOTAS-NMR     DELIMITED BY SIZE
012710             INTO RPT-LINEA
012720           END-STRING
012730           WRITE REG-SCORING-REPORT
012740           .
012750       3100-ESCRIBE-REPORTE-EXIT.
012760           EXIT.
012770
012780       3110-IMPRIME-UNA-REGLA.
012790
012800           STRING CT-REGLA-NOMBRE (WS-REGLA-IX)
012810                      (1:CT-REGLA-LARGO (WS-REGLA-IX)) DELIMITED BY SIZE
012820                  ' -- NOTAS AFECTADAS: '              DELIMITED BY SIZE
012830                  CN-POR-REGLA (WS-REGLA-IX)           DELIMITED BY SIZE
012840             INTO RPT-LINEA
012850           END-STRING
012860           WRITE REG-SCORING-REPORT
012870           .
012880       3110-IMPRIME-UNA-REGLA-EXIT.
012890           EXIT.
012900
012910      *****************************************************************
012920      *                  9999-TERMINA-ANORMAL                         *
012930      *****************************************************************
012940       9999-TERMINA-ANORMAL.
012950
012960           MOVE 16 TO RETURN-CODE
012970           CLOSE NOTE-STATS
012980                 SCORED-NOTES
012990                 SCORING-REPORT
013000           STOP RUN
013010           .
013020       9999-TERMINA-ANORMAL-EXIT.
013030           EXIT.
